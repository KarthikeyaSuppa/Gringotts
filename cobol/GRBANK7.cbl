000000 IDENTIFICATION DIVISION.
000100 PROGRAM-ID. GRBANK7.
000200 AUTHOR. R ASHCROFT.
000300 INSTALLATION. GRINGOTTS TRUST BANK - DATA PROCESSING.
000400 DATE-WRITTEN. 11/23/1987.
000500 DATE-COMPILED.
000600 SECURITY.  CONFIDENTIAL - INTERNAL USE ONLY - DP DIVISION.
000700*---------------------------------------------------------*
000800*  GRBANK7  -  CARD ISSUANCE RUN / CARD AUTHORIZATION      *
000900*               SUBROUTINE                                 *
001000*                                                          *
001100*  ONE LOAD MODULE, TWO DOORS IN.  RUN STANDALONE FROM     *
001200*  JCL IT IS A BATCH JOB THAT ISSUES NEW DEBIT CARDS        *
001300*  AGAINST THE CARD-ISSUE REQUEST FILE.  CALLED BY ANOTHER  *
001400*  PROGRAM AT ITS GRB7AUTH ENTRY POINT IT IS THE CARD        *
001500*  AUTHORIZATION ENGINE GRBANK1 USES FOR CARD DEPOSITS AND   *
001600*  PURCHASES.  BOTH DOORS SHARE THE SAME CARD MASTER FILE,   *
001700*  OPENED WHICHEVER WAY THE PARTICULAR DOOR NEEDS IT.        *
001800*---------------------------------------------------------*
001900*  C H A N G E   L O G                                    *
002000*---------------------------------------------------------*
002100* 11/23/87 RA   ORIGINAL PROGRAM - CARD ISSUANCE LOGIC      *
002200*               LIFTED OUT OF THE OLD TICKET-SALES SCREEN'S  *
002300*               "SUFFICIENT FUNDS" CHECK-AND-POST SHAPE.     *
002400* 02/18/88 RA   ADDED THE GRB7AUTH ENTRY POINT SO GRBANK1     *
002500*               CAN CLEAR A CARD BEFORE POSTING A CARD       *
002600*               DEPOSIT OR PURCHASE MOVEMENT.                *
002700* 04/22/91 DM   WIDENED THE LINKAGE AMOUNT/BALANCE FIELDS TO  *
002800*               S9(13)V99 FOR THE NEW CORPORATE ACCOUNTS.     *
002900* 11/14/93 KO   ADDED THE CVV CHECK ON PURCHASES ONLY - CARD  *
003000*               DEPOSITS AT THE KIOSK NEVER PROMPT FOR CVV    *
003100*               (CR-1981).                                    *
003200* 03/02/95 KO   ADDED THE CARD-EXPIRY CHECK ON PURCHASES       *
003300*               ONLY; A CARD EXPIRING TODAY IS STILL GOOD      *
003400*               (CR-2015).                                     *
003500* 08/04/98 PV   Y2K REVIEW - CDM-EXPIRY AND THE ISSUE-DATE      *
003600*               WORK AREA WIDENED TO 4-DIGIT YEARS.             *
003700* 03/19/07 LF   REWORDED EVERY REJECT REASON IN THIS PROGRAM    *
003800*               TO MATCH THE POSTING RUN'S WORDING (CR-3115).   *
003900* 09/05/08 LF   WIDENED THE GRB7AUTH CALLING LINKAGE BY FOUR     *
004000*               BYTES TO MATCH GRBANK1'S NEW PARAMETER BLOCK     *
004100*               (CR-3301).                                       *
004200*---------------------------------------------------------*
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-370.
004700 OBJECT-COMPUTER.  IBM-370.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     UPSI-0 IS GRB7-TRACE-SWITCH
005100         ON STATUS IS GRB7-TRACE-ON
005200         OFF STATUS IS GRB7-TRACE-OFF.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT CARD-MASTER ASSIGN TO CARDMSTR
005700         ORGANIZATION IS INDEXED
005800         ACCESS MODE IS DYNAMIC
005900         RECORD KEY IS CDM-NUMBER
006000         FILE STATUS IS FS-CARD.
006100
006200     SELECT ACCOUNT-MASTER ASSIGN TO ACCTMSTR
006300         ORGANIZATION IS INDEXED
006400         ACCESS MODE IS DYNAMIC
006500         RECORD KEY IS ACM-ID
006600         FILE STATUS IS FS-ACCT.
006700
006800     SELECT CARD-ISSUE-REQUEST ASSIGN TO CARDREQ
006900         ORGANIZATION IS SEQUENTIAL
007000         FILE STATUS IS FS-REQ.
007100
007200     SELECT CARD-ISSUE-RESULT ASSIGN TO CARDRSLT
007300         ORGANIZATION IS SEQUENTIAL
007400         FILE STATUS IS FS-RSLT.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  CARD-MASTER
007900     LABEL RECORD STANDARD.
008000 01  CARD-MASTER-REC.
008100     05  CDM-ID                   PIC 9(09).
008200     05  CDM-ACCOUNT-ID           PIC 9(09).
008300     05  CDM-NUMBER               PIC 9(16).
008400     05  CDM-CVV                  PIC 9(03).
008500     05  CDM-EXPIRY               PIC 9(08).
008600     05  CDM-PIN                  PIC 9(04).
008700     05  CDM-TYPE                 PIC X(06).
008800     05  CDM-STATUS               PIC X(08).
008900     05  FILLER                   PIC X(02).
009000
009100 FD  ACCOUNT-MASTER
009200     LABEL RECORD STANDARD.
009300 01  ACCOUNT-MASTER-REC.
009400     05  ACM-ID                   PIC 9(09).
009500     05  ACM-USER-ID              PIC 9(09).
009600     05  ACM-NUMBER               PIC 9(12).
009700     05  ACM-BALANCE              PIC S9(13)V99.
009800     05  ACM-TYPE                 PIC X(08).
009900     05  ACM-STATUS               PIC X(08).
010000     05  FILLER                   PIC X(05).
010100
010200 FD  CARD-ISSUE-REQUEST
010300     LABEL RECORD STANDARD.
010400 01  CARD-ISSUE-REQUEST-REC.
010500     05  CIR-ACCOUNT-ID           PIC 9(09).
010600     05  FILLER                   PIC X(11).
010700
010800*    OVERLAY NAMING THE SAME BYTES BY WHAT THE BRANCH CLERK
010900*    ACTUALLY KEYS WHEN A CUSTOMER ASKS FOR A NEW CARD OVER
011000*    THE COUNTER.
011100 01  CARD-ISSUE-REQUEST-TELLER-R
011200         REDEFINES CARD-ISSUE-REQUEST-REC.
011300     05  CIT-PRESENTED-ACCOUNT-ID PIC 9(09).
011400     05  FILLER                   PIC X(11).
011500
011600 FD  CARD-ISSUE-RESULT
011700     LABEL RECORD STANDARD.
011800 01  CARD-ISSUE-RESULT-REC.
011900     05  CIS-ACCOUNT-ID           PIC 9(09).
012000     05  CIS-CARD-NUMBER          PIC 9(16).
012100     05  CIS-STATUS               PIC X(08).
012200     05  CIS-REASON               PIC X(40).
012300     05  FILLER                   PIC X(06).                      LF090508
012400
012500 WORKING-STORAGE SECTION.
012600 77  FS-CARD                      PIC X(02).
012700 77  FS-ACCT                      PIC X(02).
012800 77  FS-REQ                       PIC X(02).
012900 77  FS-RSLT                      PIC X(02).
013000 77  WS-EOF-SWITCH                PIC X(01) VALUE "N".
013100     88  WS-AT-EOF                VALUE "Y".
013200 77  WS-AUTH-OPEN-SWITCH          PIC X(01) VALUE "N".
013300     88  WS-AUTH-NOT-OPENED       VALUE "N".
013400 77  WS-SEQ-COUNTER               PIC 9(09) COMP VALUE ZERO.
013500 77  WS-NEXT-CARD-ID              PIC 9(09) COMP VALUE ZERO.
013600 77  WS-GEN-TRIES                 PIC 9(02) COMP VALUE ZERO.
013700 77  WS-NEW-PAN                   PIC X(16).
013800
013900 01  WS-RUN-DATE-TIME.
014000     05  WS-RUN-DATE              PIC 9(08).
014100     05  WS-RUN-TIME              PIC 9(06).
014200     05  FILLER                   PIC X(06).                      LF090508
014300
014400*    OVERLAY NAMING THE SAME RUN-DATE BYTES BY THEIR
014500*    CALENDAR COMPONENTS, FOR THE EXPIRY-DATE ARITHMETIC.
014600 01  WS-ISSUE-DATE-R REDEFINES WS-RUN-DATE-TIME.
014700     05  WS-ISSUE-YEAR            PIC 9(04).
014800     05  WS-ISSUE-MONTH           PIC 9(02).
014900     05  WS-ISSUE-DAY             PIC 9(02).
015000     05  FILLER                   PIC X(06).
015100
015200 01  WS-EXPIRY-WORK.
015300     05  WS-EXP-YEAR              PIC 9(04).
015400     05  WS-EXP-MONTH             PIC 9(02).
015500     05  WS-EXP-DAY               PIC 9(02).
015600     05  FILLER                   PIC X(02).
015700
015800 01  WS-GEN-WORK.
015900     05  WS-GEN-PAN-TAIL          PIC 9(15).
016000     05  WS-GEN-CVV-RAW           PIC 9(03).
016100     05  WS-GEN-PIN-RAW           PIC 9(04).
016200     05  FILLER                   PIC X(02).
016300
016400*    OVERLAY NAMING THE SAME BYTES BY THE DATE-PLUS-SEQUENCE
016500*    HALVES THE PAN TAIL IS BUILT FROM.
016600 01  WS-GEN-WORK-R REDEFINES WS-GEN-WORK.
016700     05  WS-GEN-DATE-PART         PIC 9(08).
016800     05  WS-GEN-SEQ-PART          PIC 9(07).
016900     05  FILLER                   PIC X(09).
017000
017100 01  WS-TRACE-LINE.
017200     05  FILLER                   PIC X(10) VALUE
017300         "GRBANK7 - ".
017400     05  WS-TR-CARD               PIC 9(16).
017500     05  FILLER                   PIC X(02) VALUE SPACES.
017600     05  WS-TR-RESULT             PIC X(08).
017700     05  FILLER                   PIC X(18) VALUE SPACES.
017800
017900 01  WS-TRACE-LINE-R REDEFINES WS-TRACE-LINE.
018000     05  FILLER                   PIC X(54).
018100
018200 LINKAGE SECTION.
018300 01  LK-ENGINE-PARMS.
018400     05  LK-SRC-ACCT-ID           PIC 9(09).
018500     05  LK-TGT-ACCT-ID           PIC 9(09).
018600     05  LK-SRC-BALANCE           PIC S9(13)V99.
018700     05  LK-TGT-BALANCE           PIC S9(13)V99.
018800     05  LK-SRC-ACCT-NUMBER       PIC 9(12).
018900     05  LK-TGT-ACCT-NUMBER       PIC 9(12).
019000     05  LK-AMOUNT                PIC S9(13)V99.
019100     05  LK-MVT-TYPE              PIC X(08).
019200     05  LK-JRN-TYPE              PIC X(13).
019300     05  LK-JRN-DESC              PIC X(40).
019400     05  LK-CARD-NUMBER           PIC 9(16).
019500     05  LK-CARD-CVV              PIC 9(03).
019600     05  LK-CARD-PIN              PIC 9(04).
019700     05  LK-CARD-EXPIRY           PIC 9(08).
019800     05  LK-CARD-STATUS           PIC X(08).
019900     05  LK-CARD-ACCOUNT-ID       PIC 9(09).
020000     05  LK-ACCEPT-FLAG           PIC X(01).
020100         88  LK-ACCEPTED          VALUE "Y".
020200         88  LK-REFUSED           VALUE "N".
020300     05  LK-REASON                PIC X(40).
020400     05  LK-RUN-DATE              PIC 9(08).
020500     05  LK-RUN-TIME              PIC 9(06).
020600     05  FILLER                   PIC X(04).                      LF090508
020700
020800*---------------------------------------------------------*
020900*  PRIMARY ENTRY - STANDALONE CARD ISSUANCE RUN.  THIS IS  *
021000*  THE DOOR JCL WALKS IN THROUGH WHEN GRBANK7 IS EXECUTED  *
021100*  AS ITS OWN JOB STEP.                                    *
021200*---------------------------------------------------------*
021300 PROCEDURE DIVISION.
021400 0000-MAINLINE.
021500     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
021600     PERFORM 1000-PROCESS-REQUESTS THRU 1000-EXIT
021700         UNTIL WS-AT-EOF.
021800     PERFORM 9900-CLOSE-DOWN THRU 9900-EXIT.
021900     STOP RUN.
022000
022100 0100-INITIALIZE.
022200     OPEN I-O CARD-MASTER.
022300     IF FS-CARD NOT = "00"
022400         DISPLAY "GRBANK7 - CARD MASTER OPEN FAILED " FS-CARD
022500         PERFORM 9999-ABORT THRU 9999-EXIT
022600     END-IF.
022700     OPEN INPUT ACCOUNT-MASTER.
022800     IF FS-ACCT NOT = "00"
022900         DISPLAY "GRBANK7 - ACCOUNT MASTER OPEN FAILED " FS-ACCT
023000         PERFORM 9999-ABORT THRU 9999-EXIT
023100     END-IF.
023200     OPEN INPUT CARD-ISSUE-REQUEST.
023300     IF FS-REQ NOT = "00"
023400         DISPLAY "GRBANK7 - ISSUE REQUEST OPEN FAILED " FS-REQ
023500         PERFORM 9999-ABORT THRU 9999-EXIT
023600     END-IF.
023700     OPEN OUTPUT CARD-ISSUE-RESULT.
023800     IF FS-RSLT NOT = "00"
023900         DISPLAY "GRBANK7 - ISSUE RESULT OPEN FAILED " FS-RSLT
024000         PERFORM 9999-ABORT THRU 9999-EXIT
024100     END-IF.
024200     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
024300     ACCEPT WS-RUN-TIME FROM TIME.
024400     MOVE ZERO TO WS-SEQ-COUNTER.
024500     MOVE ZERO TO WS-NEXT-CARD-ID.
024600     PERFORM 0150-READ-REQUEST THRU 0150-EXIT.
024700 0100-EXIT.
024800     EXIT.
024900
025000 0150-READ-REQUEST.
025100     READ CARD-ISSUE-REQUEST
025200         AT END MOVE "Y" TO WS-EOF-SWITCH
025300     END-READ.
025400 0150-EXIT.
025500     EXIT.
025600
025700 1000-PROCESS-REQUESTS.
025800     PERFORM 2000-VALIDATE-ISSUANCE THRU 2000-EXIT.
025900     PERFORM 0150-READ-REQUEST THRU 0150-EXIT.
026000 1000-EXIT.
026100     EXIT.
026200
026300*    THE ACCOUNT TO RECEIVE THE NEW CARD MUST ALREADY EXIST
026400*    ON THE ACCOUNT MASTER.
026500 2000-VALIDATE-ISSUANCE.
026600     MOVE SPACES TO CARD-ISSUE-RESULT-REC.
026700     MOVE CIR-ACCOUNT-ID TO CIS-ACCOUNT-ID.
026800     MOVE CIR-ACCOUNT-ID TO ACM-ID.
026900     READ ACCOUNT-MASTER
027000         INVALID KEY
027100             MOVE "REJECT" TO CIS-STATUS
027200             MOVE "ACCOUNT NOT FOUND" TO CIS-REASON
027300             WRITE CARD-ISSUE-RESULT-REC
027400             GO TO 2000-EXIT
027500     END-READ.
027600     MOVE ZERO TO WS-GEN-TRIES.
027700     PERFORM 2100-GENERATE-CARD THRU 2100-EXIT.
027800 2000-EXIT.
027900     EXIT.
028000
028100*    BUILDS A NEW PAN OUT OF THE RUN DATE AND A RUNNING
028200*    SEQUENCE NUMBER, STARTING THE PAN WITH A "4" THE WAY
028300*    THE CARD NETWORK REQUIRES.  A DUPLICATE PAN (THE CARD
028400*    MASTER'S KEY) JUST BUMPS THE SEQUENCE AND TRIES AGAIN -
028500*    RARE, BUT THE OLD TICKET-SALES JOB TAUGHT US NEVER TO
028600*    TRUST A GENERATED KEY BLINDLY.
028700 2100-GENERATE-CARD.
028800     ADD 1 TO WS-SEQ-COUNTER.
028900     ADD 1 TO WS-GEN-TRIES.
029000     IF WS-GEN-TRIES > 20
029100         MOVE "REJECT" TO CIS-STATUS
029200         MOVE "COULD NOT GENERATE A UNIQUE CARD NUMBER"
029300             TO CIS-REASON
029400         WRITE CARD-ISSUE-RESULT-REC
029500         GO TO 2100-EXIT
029600     END-IF.
029700     MOVE WS-RUN-DATE      TO WS-GEN-DATE-PART.
029800     MOVE WS-SEQ-COUNTER   TO WS-GEN-SEQ-PART.
029900     STRING "4" DELIMITED BY SIZE
030000            WS-GEN-PAN-TAIL DELIMITED BY SIZE
030100            INTO WS-NEW-PAN.
030200     MOVE WS-NEW-PAN TO CDM-NUMBER.
030300     DIVIDE WS-SEQ-COUNTER BY 900
030400         GIVING WS-NEXT-CARD-ID REMAINDER WS-GEN-CVV-RAW.
030500     ADD 100 TO WS-GEN-CVV-RAW.
030600     DIVIDE WS-SEQ-COUNTER BY 9000
030700         GIVING WS-NEXT-CARD-ID REMAINDER WS-GEN-PIN-RAW.
030800     ADD 1000 TO WS-GEN-PIN-RAW.
030900     MOVE WS-ISSUE-YEAR  TO WS-EXP-YEAR.
031000     ADD 5 TO WS-EXP-YEAR.
031100     MOVE WS-ISSUE-MONTH TO WS-EXP-MONTH.
031200     MOVE WS-ISSUE-DAY   TO WS-EXP-DAY.
031300     ADD 1 TO WS-NEXT-CARD-ID.
031400     MOVE WS-NEXT-CARD-ID TO CDM-ID.
031500     MOVE CIR-ACCOUNT-ID  TO CDM-ACCOUNT-ID.
031600     MOVE WS-GEN-CVV-RAW  TO CDM-CVV.
031700     MOVE WS-GEN-PIN-RAW  TO CDM-PIN.
031800     MOVE WS-EXP-YEAR     TO CDM-EXPIRY(1:4).
031900     MOVE WS-EXP-MONTH    TO CDM-EXPIRY(5:2).
032000     MOVE WS-EXP-DAY      TO CDM-EXPIRY(7:2).
032100     MOVE "DEBIT"         TO CDM-TYPE.
032200     MOVE "ACTIVE"        TO CDM-STATUS.
032300     WRITE CARD-MASTER-REC
032400         INVALID KEY
032500             GO TO 2100-GENERATE-CARD
032600     END-WRITE.
032700     MOVE "DONE"      TO CIS-STATUS.
032800     MOVE "CARD ISSUED" TO CIS-REASON.
032900     MOVE CDM-NUMBER  TO CIS-CARD-NUMBER.
033000     WRITE CARD-ISSUE-RESULT-REC.
033100     IF GRB7-TRACE-ON
033200         MOVE CDM-NUMBER TO WS-TR-CARD
033300         MOVE CIS-STATUS TO WS-TR-RESULT
033400         DISPLAY WS-TRACE-LINE
033500     END-IF.
033600 2100-EXIT.
033700     EXIT.
033800
033900 9900-CLOSE-DOWN.
034000     CLOSE CARD-MASTER.
034100     CLOSE ACCOUNT-MASTER.
034200     CLOSE CARD-ISSUE-REQUEST.
034300     CLOSE CARD-ISSUE-RESULT.
034400 9900-EXIT.
034500     EXIT.
034600
034700 9999-ABORT.
034800     DISPLAY "GRBANK7 - RUN ABORTED".
034900     STOP RUN.
035000 9999-EXIT.
035100     EXIT.
035200
035300*---------------------------------------------------------*
035400*  SECONDARY ENTRY - CARD AUTHORIZATION ENGINE.  THIS IS   *
035500*  THE DOOR GRBANK1 CALLS THROUGH FOR EVERY CARD DEPOSIT   *
035600*  AND PURCHASE MOVEMENT.  THE CARD MASTER IS OPENED INPUT  *
035700*  ON THE FIRST CALL OF THE RUN AND LEFT OPEN FOR THE       *
035800*  REST OF IT.                                              *
035900*---------------------------------------------------------*
036000 3000-CARD-AUTH-ENTRY.
036100     ENTRY "GRB7AUTH" USING LK-ENGINE-PARMS.
036200     IF WS-AUTH-NOT-OPENED
036300         OPEN INPUT CARD-MASTER
036400         MOVE "Y" TO WS-AUTH-OPEN-SWITCH
036500     END-IF.
036600     PERFORM 3100-AUTHORIZE-CARD THRU 3100-EXIT.
036700     GOBACK.
036800
036900*    PAN NOT ON FILE - INVALID CARD NUMBER.  NOT ACTIVE -
037000*    CARD IS BLOCKED.  PIN MISMATCH - INVALID PIN.  FOR
037100*    PURCHASES ONLY, ONCE THE PIN CLEARS: CVV MISMATCH -
037200*    INVALID CVV; EXPIRY STRICTLY BEFORE TODAY - CARD HAS
037300*    EXPIRED (A CARD EXPIRING TODAY IS STILL GOOD).
037400 3100-AUTHORIZE-CARD.
037500     MOVE "Y" TO LK-ACCEPT-FLAG.
037600     MOVE LK-CARD-NUMBER TO CDM-NUMBER.
037700     READ CARD-MASTER
037800         INVALID KEY
037900             MOVE "N" TO LK-ACCEPT-FLAG
038000             MOVE "INVALID CARD NUMBER" TO LK-REASON              LF031907
038100             GO TO 3100-EXIT
038200     END-READ.
038300     IF CDM-STATUS NOT = "ACTIVE"
038400         MOVE "N" TO LK-ACCEPT-FLAG
038500         MOVE "CARD IS BLOCKED" TO LK-REASON                      LF031907
038600         GO TO 3100-EXIT
038700     END-IF.
038800     IF LK-CARD-PIN NOT = CDM-PIN
038900         MOVE "N" TO LK-ACCEPT-FLAG
039000         MOVE "INVALID PIN" TO LK-REASON                          LF031907
039100         GO TO 3100-EXIT
039200     END-IF.
039300     IF LK-MVT-TYPE = "PURCHASE"
039400         IF LK-CARD-CVV NOT = CDM-CVV
039500             MOVE "N" TO LK-ACCEPT-FLAG
039600             MOVE "INVALID CVV" TO LK-REASON                      KO111493
039700             GO TO 3100-EXIT
039800         END-IF
039900         IF CDM-EXPIRY < LK-RUN-DATE
040000             MOVE "N" TO LK-ACCEPT-FLAG
040100             MOVE "CARD HAS EXPIRED" TO LK-REASON                 KO030295
040200             GO TO 3100-EXIT
040300         END-IF
040400     END-IF.
040500     MOVE CDM-ACCOUNT-ID TO LK-CARD-ACCOUNT-ID.
040600     IF GRB7-TRACE-ON
040700         MOVE CDM-NUMBER TO WS-TR-CARD
040800         MOVE "ACCEPT  " TO WS-TR-RESULT
040900         DISPLAY WS-TRACE-LINE
041000     END-IF.
041100 3100-EXIT.
041200     EXIT.
