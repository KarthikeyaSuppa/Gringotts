000000 IDENTIFICATION DIVISION.
000100 PROGRAM-ID. GRBANK5.
000200 AUTHOR. R ASHCROFT.
000300 INSTALLATION. GRINGOTTS TRUST BANK - DATA PROCESSING.
000400 DATE-WRITTEN. 11/09/1987.
000500 DATE-COMPILED.
000600 SECURITY.  CONFIDENTIAL - INTERNAL USE ONLY - DP DIVISION.
000700*---------------------------------------------------------*
000800*  GRBANK5  -  DEPOSIT POSTING ENGINE                     *
000900*                                                         *
001000*  CALLED BY GRBANK1 FOR BOTH CASH-DEPOSIT AND CARD-       *
001100*  DEPOSIT MOVEMENTS.  A CARD DEPOSIT HAS ALREADY CLEARED  *
001200*  GRBANK7 AUTHORIZATION BY THE TIME THIS ENGINE SEES IT.  *
001300*  A DEPOSIT AGAINST A FOUND ACCOUNT IS UNCONDITIONAL - NO *
001400*  FUNDS OR LIMIT CHECK IS MADE.  CREDITS THE BALANCE AND  *
001500*  HANDS BACK THE JOURNAL DESCRIPTION FIELDS TO GRBANK1.   *
001600*---------------------------------------------------------*
001700*  C H A N G E   L O G                                    *
001800*---------------------------------------------------------*
001900* 11/09/87 RA   ORIGINAL PROGRAM - CASH DEPOSIT LOGIC       *
002000*               LIFTED OUT OF THE OLD BRANCH TELLER MENU.   *
002100* 02/18/88 RA   ADDED THE CARD-DEPOSIT JOURNAL WORDING SO   *
002200*               AUTOMATED KIOSK DEPOSITS READ DIFFERENTLY   *
002300*               FROM OVER-THE-COUNTER CASH.                 *
002400* 04/22/91 DM   WIDENED LK-AMOUNT/LK-SRC-BALANCE TO         *
002500*               S9(13)V99 FOR THE NEW CORPORATE ACCOUNTS.   *
002600* 08/04/98 PV   Y2K REVIEW - NO DATE FIELDS IN THIS MODULE;  *
002700*               NO CHANGE REQUIRED.                          *
002800* 09/05/08 LF   WIDENED THE CALLING LINKAGE BY FOUR BYTES TO  *
002900*               MATCH GRBANK1'S NEW PARAMETER BLOCK; DROPPED  *
003000*               AN AMOUNT-MUST-BE-POSITIVE REJECT THAT WAS    *
003100*               NEVER PART OF THE SOURCE SYSTEM'S DEPOSIT     *
003200*               RULE, AND CORRECTED THE JOURNAL TYPE/         *
003300*               DESCRIPTION LITERALS TO MATCH THE POSTING     *
003400*               STANDARD (CR-3301).                           *
003500*---------------------------------------------------------*
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-370.
004000 OBJECT-COMPUTER.  IBM-370.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     UPSI-0 IS GRB5-TRACE-SWITCH
004400         ON STATUS IS GRB5-TRACE-ON
004500         OFF STATUS IS GRB5-TRACE-OFF.
004600
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900 01  WS-WORK-AMOUNTS.
005000     05  WS-WHOLE-EUR             PIC S9(11) COMP.
005100     05  WS-DECI-CENTS            PIC 9(02) COMP.
005200     05  FILLER                   PIC X(04).
005300
005400*    REDEFINITION USED WHEN THE AMOUNT MUST BE SPLIT FOR THE
005500*    OLD-STYLE WHOLE/CENTS AUDIT TRACE (UPSI-0 ON).
005600 01  WS-WORK-AMOUNTS-R REDEFINES WS-WORK-AMOUNTS.
005700     05  WS-WORK-CENTS-TOTAL      PIC S9(15) COMP.
005800     05  FILLER                   PIC X(02).
005900
006000 01  WS-TRACE-LINE.
006100     05  FILLER                   PIC X(10) VALUE
006200         "GRBANK5 - ".
006300     05  WS-TR-ACCT               PIC 9(09).
006400     05  FILLER                   PIC X(02) VALUE SPACES.
006500     05  WS-TR-AMOUNT             PIC Z,ZZZ,ZZZ,ZZ9.99-.
006600
006700 01  WS-TRACE-LINE-R REDEFINES WS-TRACE-LINE.
006800     05  FILLER                   PIC X(42).
006900
007000 LINKAGE SECTION.
007100 01  LK-ENGINE-PARMS.
007200     05  LK-SRC-ACCT-ID           PIC 9(09).
007300     05  LK-TGT-ACCT-ID           PIC 9(09).
007400     05  LK-SRC-BALANCE           PIC S9(13)V99.
007500     05  LK-TGT-BALANCE           PIC S9(13)V99.
007600     05  LK-SRC-ACCT-NUMBER       PIC 9(12).
007700     05  LK-TGT-ACCT-NUMBER       PIC 9(12).
007800     05  LK-AMOUNT                PIC S9(13)V99.
007900     05  LK-MVT-TYPE              PIC X(08).
008000     05  LK-JRN-TYPE              PIC X(13).
008100     05  LK-JRN-DESC              PIC X(40).
008200     05  LK-CARD-NUMBER           PIC 9(16).
008300     05  LK-CARD-CVV              PIC 9(03).
008400     05  LK-CARD-PIN              PIC 9(04).
008500     05  LK-CARD-EXPIRY           PIC 9(08).
008600     05  LK-CARD-STATUS           PIC X(08).
008700     05  LK-CARD-ACCOUNT-ID       PIC 9(09).
008800     05  LK-ACCEPT-FLAG           PIC X(01).
008900         88  LK-ACCEPTED          VALUE "Y".
009000         88  LK-REFUSED           VALUE "N".
009100     05  LK-REASON                PIC X(40).
009200     05  LK-RUN-DATE              PIC 9(08).
009300     05  LK-RUN-TIME              PIC 9(06).
009400     05  FILLER                   PIC X(04).                      LF090508
009500
009600*    OVERLAY NAMING THE LEADING LINKAGE BYTES BY THE ONLY
009700*    FIELDS THIS ENGINE ACTUALLY TOUCHES - THE TARGET-ACCOUNT
009800*    AND CARD FIELDS ARE SOMEBODY ELSE'S BUSINESS.
009900 01  LK-ENGINE-PARMS-DEP-R REDEFINES LK-ENGINE-PARMS.
010000     05  DEP-SRC-ACCT-ID            PIC 9(09).
010100     05  FILLER                     PIC X(09).
010200     05  DEP-SRC-BALANCE            PIC S9(13)V99.
010300     05  FILLER                     PIC X(222).                   LF090508
010400
010500 PROCEDURE DIVISION USING LK-ENGINE-PARMS.
010600 0000-MAINLINE.
010700     PERFORM 2000-VALIDATE-DEPOSIT THRU 2000-EXIT.
010800     IF LK-ACCEPTED
010900         PERFORM 2100-POST-DEPOSIT THRU 2100-EXIT
011000     END-IF.
011100     GOBACK.
011200
011300*    THE ACCOUNT-NOT-FOUND CASE IS ALREADY WEEDED OUT BY
011400*    GRBANK1 BEFORE THE CALL; THE SOURCE SYSTEM PLACES NO         LF090508
011500*    OTHER VALIDATION ON A DEPOSIT, SO NEITHER DOES THIS          LF090508
011600*    ENGINE - ANY FOUND ACCOUNT IS SIMPLY CREDITED.               LF090508
011700 2000-VALIDATE-DEPOSIT.
011800     MOVE "Y" TO LK-ACCEPT-FLAG.
011900 2000-EXIT.
012000     EXIT.
012100
012200 2100-POST-DEPOSIT.
012300     ADD LK-AMOUNT TO LK-SRC-BALANCE.
012400     IF LK-MVT-TYPE = "CARDDEP"
012500        MOVE "CARD-DEPOSIT  "  TO LK-JRN-TYPE                     LF090508
012600        MOVE "DEPOSIT VIA ATM" TO LK-JRN-DESC                     LF090508
012700     ELSE
012800        MOVE "CASH-DEPOSIT  "  TO LK-JRN-TYPE                     LF090508
012900        MOVE "DEPOSIT VIA BRANCH" TO LK-JRN-DESC                  LF090508
013000     END-IF.
013100     MOVE ZERO TO LK-TGT-ACCT-ID.
013200     MOVE ZERO TO LK-TGT-BALANCE.
013300     IF GRB5-TRACE-ON
013400         MOVE LK-SRC-ACCT-ID TO WS-TR-ACCT
013500         MOVE LK-AMOUNT      TO WS-TR-AMOUNT
013600         DISPLAY WS-TRACE-LINE
013700     END-IF.
013800 2100-EXIT.
013900     EXIT.
