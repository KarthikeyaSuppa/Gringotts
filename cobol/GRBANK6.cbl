000000 IDENTIFICATION DIVISION.
000100 PROGRAM-ID. GRBANK6.
000200 AUTHOR. R ASHCROFT.
000300 INSTALLATION. GRINGOTTS TRUST BANK - DATA PROCESSING.
000400 DATE-WRITTEN. 11/16/1987.
000500 DATE-COMPILED.
000600 SECURITY.  CONFIDENTIAL - INTERNAL USE ONLY - DP DIVISION.
000700*---------------------------------------------------------*
000800*  GRBANK6  -  ACCOUNT TRANSFER POSTING ENGINE            *
000900*                                                         *
001000*  CALLED BY GRBANK1 FOR A TRANSFER MOVEMENT, ONCE BOTH    *
001100*  THE SENDING AND RECEIVING ACCOUNTS HAVE BEEN FOUND IN   *
001200*  THE ACCOUNT TABLE.  CHECKS, IN ORDER: SENDER NOT EQUAL   *
001300*  TO RECEIVER, AMOUNT POSITIVE, SENDER HAS SUFFICIENT      *
001400*  FUNDS.  DEBITS THE SENDER, CREDITS THE RECEIVER, AND     *
001500*  HANDS BACK BOTH RESULTING BALANCES TO GRBANK1.           *
001600*---------------------------------------------------------*
001700*  C H A N G E   L O G                                    *
001800*---------------------------------------------------------*
001900* 11/16/87 RA   ORIGINAL PROGRAM - TRANSFER-BETWEEN-        *
002000*               ACCOUNTS LOGIC LIFTED OUT OF THE OLD        *
002100*               BRANCH TELLER MENU.                         *
002200* 04/22/91 DM   WIDENED LK-AMOUNT AND BOTH BALANCE FIELDS   *
002300*               TO S9(13)V99 FOR THE NEW CORPORATE          *
002400*               ACCOUNTS.                                    *
002500* 09/30/93 KO   ADDED THE SELF-TRANSFER CHECK AFTER A        *
002600*               BRANCH REPORTED A CUSTOMER TRANSFERRING      *
002700*               FUNDS TO THEIR OWN ACCOUNT AND DOUBLING      *
002800*               THE JOURNAL ENTRY (CR-1890).                  *
002900* 08/04/98 PV   Y2K REVIEW - NO DATE FIELDS IN THIS MODULE;   *
003000*               NO CHANGE REQUIRED.                           *
003100* 03/19/07 LF   REWORDED THE SELF-TRANSFER REJECT REASON TO   *
003200*               MATCH THE STATEMENT PROGRAM'S WORDING          *
003300*               (CR-3115).                                     *
003400* 09/05/08 LF   WIDENED THE CALLING LINKAGE BY FOUR BYTES TO   *
003500*               MATCH GRBANK1'S NEW PARAMETER BLOCK (CR-3301). *
003600* 11/12/09 RH   POSTING AUDIT FOUND THE JOURNAL DESCRIPTION    *
003700*               WAS A FIXED LITERAL INSTEAD OF "TRANSFER TO "  *
003800*               PLUS THE RECEIVER'S ACCOUNT NUMBER - CORRECTED *
003900*               TO MATCH THE POSTING STANDARD (CR-4420).       *
004000*---------------------------------------------------------*
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-370.
004500 OBJECT-COMPUTER.  IBM-370.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     UPSI-0 IS GRB6-TRACE-SWITCH
004900         ON STATUS IS GRB6-TRACE-ON
005000         OFF STATUS IS GRB6-TRACE-OFF.
005100
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005400 01  WS-WORK-AMOUNTS.
005500     05  WS-WHOLE-EUR             PIC S9(11) COMP.
005600     05  WS-DECI-CENTS            PIC 9(02) COMP.
005700     05  FILLER                   PIC X(04).
005800
005900*    REDEFINITION USED WHEN THE AMOUNT MUST BE SPLIT FOR THE
006000*    OLD-STYLE WHOLE/CENTS AUDIT TRACE (UPSI-0 ON).
006100 01  WS-WORK-AMOUNTS-R REDEFINES WS-WORK-AMOUNTS.
006200     05  WS-WORK-CENTS-TOTAL      PIC S9(15) COMP.
006300     05  FILLER                   PIC X(02).
006400
006500 01  WS-TRACE-LINE.
006600     05  FILLER                   PIC X(10) VALUE
006700         "GRBANK6 - ".
006800     05  WS-TR-SRC                PIC 9(09).
006900     05  FILLER                   PIC X(02) VALUE SPACES.
007000     05  WS-TR-TGT                PIC 9(09).
007100     05  FILLER                   PIC X(02) VALUE SPACES.
007200     05  WS-TR-AMOUNT             PIC Z,ZZZ,ZZZ,ZZ9.99-.
007300
007400 01  WS-TRACE-LINE-R REDEFINES WS-TRACE-LINE.
007500     05  FILLER                   PIC X(54).
007600
007700 LINKAGE SECTION.
007800 01  LK-ENGINE-PARMS.
007900     05  LK-SRC-ACCT-ID           PIC 9(09).
008000     05  LK-TGT-ACCT-ID           PIC 9(09).
008100     05  LK-SRC-BALANCE           PIC S9(13)V99.
008200     05  LK-TGT-BALANCE           PIC S9(13)V99.
008300     05  LK-SRC-ACCT-NUMBER       PIC 9(12).
008400     05  LK-TGT-ACCT-NUMBER       PIC 9(12).
008500     05  LK-AMOUNT                PIC S9(13)V99.
008600     05  LK-MVT-TYPE              PIC X(08).
008700     05  LK-JRN-TYPE              PIC X(13).
008800     05  LK-JRN-DESC              PIC X(40).
008900     05  LK-CARD-NUMBER           PIC 9(16).
009000     05  LK-CARD-CVV              PIC 9(03).
009100     05  LK-CARD-PIN              PIC 9(04).
009200     05  LK-CARD-EXPIRY           PIC 9(08).
009300     05  LK-CARD-STATUS           PIC X(08).
009400     05  LK-CARD-ACCOUNT-ID       PIC 9(09).
009500     05  LK-ACCEPT-FLAG           PIC X(01).
009600         88  LK-ACCEPTED          VALUE "Y".
009700         88  LK-REFUSED           VALUE "N".
009800     05  LK-REASON                PIC X(40).
009900     05  LK-RUN-DATE              PIC 9(08).
010000     05  LK-RUN-TIME              PIC 9(06).
010100     05  FILLER                   PIC X(04).                      LF090508
010200
010300*    OVERLAY NAMING THE LEADING LINKAGE BYTES BY THE SENDER/
010400*    RECEIVER FIELDS THIS ENGINE ACTUALLY TOUCHES - THE CARD
010500*    FIELDS ARE SOMEBODY ELSE'S BUSINESS.
010600 01  LK-ENGINE-PARMS-XFR-R REDEFINES LK-ENGINE-PARMS.
010700     05  XFR-SRC-ACCT-ID            PIC 9(09).
010800     05  XFR-TGT-ACCT-ID            PIC 9(09).
010900     05  XFR-SRC-BALANCE            PIC S9(13)V99.
011000     05  XFR-TGT-BALANCE            PIC S9(13)V99.
011100     05  FILLER                     PIC X(207).                   LF090508
011200
011300 PROCEDURE DIVISION USING LK-ENGINE-PARMS.
011400 0000-MAINLINE.
011500     PERFORM 2000-VALIDATE-TRANSFER THRU 2000-EXIT.
011600     IF LK-ACCEPTED
011700         PERFORM 2100-POST-TRANSFER THRU 2100-EXIT
011800     END-IF.
011900     GOBACK.
012000
012100 2000-VALIDATE-TRANSFER.
012200     MOVE "Y" TO LK-ACCEPT-FLAG.
012300     IF LK-SRC-ACCT-ID = LK-TGT-ACCT-ID
012400         MOVE "N" TO LK-ACCEPT-FLAG
012500        MOVE "CANNOT TRANSFER TO SAME ACCOUNT"                    LF090508
012600             TO LK-REASON
012700         GO TO 2000-EXIT
012800     END-IF.
012900     IF LK-AMOUNT NOT > ZERO
013000         MOVE "N" TO LK-ACCEPT-FLAG
013100         MOVE "TRANSFER AMOUNT MUST BE POSITIVE"
013200             TO LK-REASON
013300         GO TO 2000-EXIT
013400     END-IF.
013500     IF LK-AMOUNT > LK-SRC-BALANCE
013600         MOVE "N" TO LK-ACCEPT-FLAG
013700         MOVE "INSUFFICIENT FUNDS" TO LK-REASON
013800     END-IF.
013900 2000-EXIT.
014000     EXIT.
014100
014200 2100-POST-TRANSFER.
014300     SUBTRACT LK-AMOUNT FROM LK-SRC-BALANCE.
014400     ADD LK-AMOUNT TO LK-TGT-BALANCE.
014500     MOVE "TRANSFER"     TO LK-JRN-TYPE.
014600     MOVE SPACES TO LK-JRN-DESC.                                  RH111209
014700     STRING "TRANSFER TO " LK-TGT-ACCT-NUMBER                     RH111209
014800         DELIMITED BY SIZE INTO LK-JRN-DESC.                      RH111209
014900     IF GRB6-TRACE-ON
015000         MOVE LK-SRC-ACCT-ID TO WS-TR-SRC
015100         MOVE LK-TGT-ACCT-ID TO WS-TR-TGT
015200         MOVE LK-AMOUNT      TO WS-TR-AMOUNT
015300         DISPLAY WS-TRACE-LINE
015400     END-IF.
015500 2100-EXIT.
015600     EXIT.
