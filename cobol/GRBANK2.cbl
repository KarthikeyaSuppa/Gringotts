000000 IDENTIFICATION DIVISION.
000100 PROGRAM-ID. GRBANK2.
000200 AUTHOR. R ASHCROFT.
000300 INSTALLATION. GRINGOTTS TRUST BANK - DATA PROCESSING.
000400 DATE-WRITTEN. 11/23/1987.
000500 DATE-COMPILED.
000600 SECURITY.  CONFIDENTIAL - INTERNAL USE ONLY - DP DIVISION.
000700*---------------------------------------------------------*
000800*  GRBANK2  -  DEPOSIT ACCOUNT MAINTENANCE RUN             *
000900*                                                          *
001000*  STANDALONE BATCH JOB.  READS THE ACCOUNT MAINTENANCE    *
001100*  REQUEST FILE AND, FOR EACH REQUEST, EITHER OPENS A NEW  *
001200*  DEPOSIT ACCOUNT, SOFT-CLOSES AN EXISTING ONE, OR LISTS  *
001300*  A CUSTOMER'S ACTIVE ACCOUNTS.  THE ACCOUNT MASTER IS    *
001400*  HELD INDEXED BY ACM-ID SO CREATE/CLOSE CAN GO STRAIGHT  *
001500*  AT THE RECORD; LIST-ACTIVE BROWSES THE WHOLE FILE THE   *
001600*  WAY THE OLD BALANCE-INQUIRY SCREEN USED TO BROWSE THE   *
001700*  MOVEMENT FILE LOOKING FOR A CARD NUMBER.                 *
001800*---------------------------------------------------------*
001900*  C H A N G E   L O G                                    *
002000*---------------------------------------------------------*
002100* 11/23/87 RA   ORIGINAL PROGRAM - NEW-ACCOUNT OPENING AND  *
002200*               ACCOUNT CLOSURE, LIFTED OUT OF THE OLD      *
002300*               BALANCE-INQUIRY SCREEN'S FILE HANDLING.     *
002400* 06/02/90 RA   ADDED THE LIST-ACTIVE-ACCOUNTS FUNCTION FOR  *
002500*               THE NEW CUSTOMER-SERVICE COUNTER REQUEST.    *
002600* 04/22/91 DM   WIDENED ACM-BALANCE TO S9(13)V99 FOR THE     *
002700*               NEW CORPORATE ACCOUNTS.                      *
002800* 11/14/93 KO   ADDED THE ALTERNATE KEY ON ACM-NUMBER SO A   *
002900*               DUPLICATE ACCOUNT NUMBER IS CAUGHT BY THE    *
003000*               WRITE ITSELF INSTEAD OF A SEPARATE SCAN      *
003100*               (CR-1977).                                   *
003200* 08/04/98 PV   Y2K REVIEW - NO TWO-DIGIT YEAR FIELDS IN      *
003300*               THIS PROGRAM; NO CHANGE REQUIRED.             *
003400* 03/19/07 LF   REWORDED THE ALREADY-CLOSED REJECT REASON TO  *
003500*               MATCH THE POSTING-RUN REJECT WORDING          *
003600*               (CR-3115).                                    *
003700* 03/15/10 RH   2000-CREATE-ACCOUNT TOOK THE NEW ACCOUNT        *
003800*               NUMBER STRAIGHT FROM THE REQUEST WITH NO        *
003900*               UNIQUENESS CHECK - ACM-NUMBER IS ONLY AN         *
004000*               ALTERNATE KEY WITH DUPLICATES, SO A REPEATED     *
004100*               NUMBER WAS NEVER CAUGHT.  ADDED 2050-GENERATE-   *
004200*               ACCOUNT-NUMBER, BUILDING THE NUMBER THE WAY      *
004300*               GRBANK7 BUILDS A CARD PAN AND CHECKING IT        *
004400*               AGAINST THE FILE BEFORE USE (CR-4504).           *
004500*---------------------------------------------------------*
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-370.
005000 OBJECT-COMPUTER.  IBM-370.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     UPSI-0 IS GRB2-TRACE-SWITCH
005400         ON STATUS IS GRB2-TRACE-ON
005500         OFF STATUS IS GRB2-TRACE-OFF.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT ACCOUNT-MASTER ASSIGN TO ACCTMSTR
006000         ORGANIZATION IS INDEXED
006100         ACCESS MODE IS DYNAMIC
006200         RECORD KEY IS ACM-ID
006300         ALTERNATE RECORD KEY IS ACM-NUMBER WITH DUPLICATES
006400         FILE STATUS IS FS-ACCT.
006500
006600     SELECT USER-MASTER ASSIGN TO USERMSTR
006700         ORGANIZATION IS INDEXED
006800         ACCESS MODE IS DYNAMIC
006900         RECORD KEY IS USM-ID
007000         FILE STATUS IS FS-USER.
007100
007200     SELECT ACCOUNT-REQUEST ASSIGN TO ACCTREQ
007300         ORGANIZATION IS SEQUENTIAL
007400         FILE STATUS IS FS-REQ.
007500
007600     SELECT ACCOUNT-RESULT ASSIGN TO ACCTRSLT
007700         ORGANIZATION IS SEQUENTIAL
007800         FILE STATUS IS FS-RSLT.
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  ACCOUNT-MASTER
008300     LABEL RECORD STANDARD.
008400 01  ACCOUNT-MASTER-REC.
008500     05  ACM-ID                   PIC 9(09).
008600     05  ACM-USER-ID              PIC 9(09).
008700     05  ACM-NUMBER               PIC 9(12).
008800     05  ACM-BALANCE              PIC S9(13)V99.
008900     05  ACM-TYPE                 PIC X(08).
009000     05  ACM-STATUS               PIC X(08).
009100     05  FILLER                   PIC X(05).
009200
009300 FD  USER-MASTER
009400     LABEL RECORD STANDARD.
009500 01  USER-MASTER-REC.
009600     05  USM-ID                   PIC 9(09).
009700     05  USM-USERNAME             PIC X(20).
009800     05  USM-FIRST-NAME           PIC X(20).
009900     05  USM-LAST-NAME            PIC X(20).
010000     05  USM-EMAIL                PIC X(40).
010100     05  USM-PHONE                PIC X(15).
010200     05  USM-ADDRESS              PIC X(40).
010300     05  USM-DOB                  PIC 9(08).
010400     05  USM-ROLE                 PIC X(10).
010500     05  FILLER                   PIC X(03).
010600
010700 FD  ACCOUNT-REQUEST
010800     LABEL RECORD STANDARD.
010900 01  ACCOUNT-REQUEST-REC.
011000     05  ARQ-FUNCTION             PIC X(08).
011100     05  ARQ-USER-ID              PIC 9(09).
011200     05  ARQ-ACCOUNT-ID           PIC 9(09).
011300     05  ARQ-ACCOUNT-NUMBER       PIC 9(12).
011400     05  ARQ-TYPE                 PIC X(08).
011500     05  FILLER                   PIC X(10).
011600
011700*    ALTERNATE VIEW OF THE SAME REQUEST RECORD, NAMED FOR
011800*    THE FIELDS A CREATE-ACCOUNT REQUEST ACTUALLY CARRIES.
011900*    KEPT SEPARATE FROM THE GENERIC NAMES ABOVE SO THE
012000*    CREATE PARAGRAPH READS LIKE THE FORM THE COUNTER CLERK
012100*    FILLS IN.
012200 01  ACCOUNT-REQUEST-CREATE-R REDEFINES ACCOUNT-REQUEST-REC.
012300     05  ARC-FUNCTION             PIC X(08).
012400     05  ARC-OWNER-USER-ID        PIC 9(09).
012500     05  ARC-NEW-ACCOUNT-ID       PIC 9(09).
012600*    ARC-NEW-ACCOUNT-NUMBER IS NO LONGER READ BY 2000-CREATE-     RH031510
012700*    ACCOUNT - 2050-GENERATE-ACCOUNT-NUMBER ASSIGNS THE NUMBER    RH031510
012800*    NOW (CR-4504).  LEFT IN THE LAYOUT SO THE FORM'S COLUMNS     RH031510
012900*    DO NOT SHIFT FOR THE OTHER TWO FUNCTIONS.                    RH031510
013000     05  ARC-NEW-ACCOUNT-NUMBER   PIC 9(12).
013100     05  ARC-NEW-ACCOUNT-TYPE     PIC X(08).
013200     05  FILLER                   PIC X(10).
013300
013400 FD  ACCOUNT-RESULT
013500     LABEL RECORD STANDARD.
013600 01  ACCOUNT-RESULT-REC.
013700     05  ARS-FUNCTION             PIC X(08).
013800     05  ARS-USER-ID              PIC 9(09).
013900     05  ARS-ACCOUNT-ID           PIC 9(09).
014000     05  ARS-ACCOUNT-NUMBER       PIC 9(12).
014100     05  ARS-STATUS               PIC X(08).
014200     05  ARS-REASON               PIC X(40).
014300     05  FILLER                   PIC X(06).                      LF090508
014400
014500 WORKING-STORAGE SECTION.
014600 77  FS-ACCT                      PIC X(02).
014700 77  FS-USER                      PIC X(02).
014800 77  FS-REQ                       PIC X(02).
014900 77  FS-RSLT                      PIC X(02).
015000 77  WS-EOF-SWITCH                PIC X(01) VALUE "N".
015100     88  WS-AT-EOF                VALUE "Y".
015200 77  WS-SEQ-COUNTER               PIC 9(09) COMP VALUE ZERO.      RH031510
015300 77  WS-GEN-TRIES                 PIC 9(02) COMP VALUE ZERO.      RH031510
015400 77  WS-NEW-ACCT-NUMBER           PIC 9(12).                      RH031510
015500 77  WS-DUP-NUMBER-SWITCH         PIC X(01) VALUE "Y".            RH031510
015600     88  WS-DUP-NUMBER            VALUE "Y".                      RH031510
015700     88  WS-NO-DUP-NUMBER         VALUE "N".                      RH031510
015800
015900 01  WS-RUN-DATE-TIME.                                            RH031510
016000     05  WS-RUN-DATE              PIC 9(08).                      RH031510
016100     05  FILLER                   PIC X(04).                      RH031510
016200
016300*    ACCOUNT NUMBERS ARE BUILT FROM THE RUN DATE AND A RUNNING    RH031510
016400*    SEQUENCE NUMBER THE SAME WAY GRBANK7 BUILDS A CARD PAN -     RH031510
016500*    THE LEADING "1" MARKS IT AS A DEPOSIT ACCOUNT NUMBER (A PAN  RH031510
016600*    STARTS "4").  A DUPLICATE JUST BUMPS THE SEQUENCE AND TRIES  RH031510
016700*    AGAIN.                                                       RH031510
016800 01  WS-GEN-WORK.                                                 RH031510
016900     05  WS-GEN-ACCT-TAIL         PIC 9(11).                      RH031510
017000
017100*    OVERLAY NAMING THE SAME BYTES BY THE DATE-PLUS-SEQUENCE      RH031510
017200*    HALVES THE NUMBER TAIL IS BUILT FROM.                        RH031510
017300 01  WS-GEN-WORK-R REDEFINES WS-GEN-WORK.                         RH031510
017400     05  WS-GEN-DATE-PART         PIC 9(08).                      RH031510
017500     05  WS-GEN-SEQ-PART          PIC 9(03).                      RH031510
017600
017700 01  WS-WORK-AMOUNTS.
017800     05  WS-WHOLE-EUR             PIC S9(11) COMP.
017900     05  WS-DECI-CENTS            PIC 9(02) COMP.
018000     05  FILLER                   PIC X(04).
018100
018200*    REDEFINITION USED WHEN THE BALANCE MUST BE SPLIT FOR THE
018300*    OLD-STYLE WHOLE/CENTS AUDIT TRACE (UPSI-0 ON).
018400 01  WS-WORK-AMOUNTS-R REDEFINES WS-WORK-AMOUNTS.
018500     05  WS-WORK-CENTS-TOTAL      PIC S9(15) COMP.
018600     05  FILLER                   PIC X(02).
018700
018800 01  WS-TRACE-LINE.
018900     05  FILLER                   PIC X(10) VALUE
019000         "GRBANK2 - ".
019100     05  WS-TR-FUNCTION           PIC X(08).
019200     05  FILLER                   PIC X(02) VALUE SPACES.
019300     05  WS-TR-ACCT               PIC 9(09).
019400     05  FILLER                   PIC X(23) VALUE SPACES.
019500
019600 01  WS-TRACE-LINE-R REDEFINES WS-TRACE-LINE.
019700     05  FILLER                   PIC X(52).
019800
019900 PROCEDURE DIVISION.
020000 0000-MAINLINE.
020100     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
020200     PERFORM 1000-PROCESS-REQUESTS THRU 1000-EXIT
020300         UNTIL WS-AT-EOF.
020400     PERFORM 9900-CLOSE-DOWN THRU 9900-EXIT.
020500     STOP RUN.
020600
020700 0100-INITIALIZE.
020800     OPEN I-O ACCOUNT-MASTER.
020900     IF FS-ACCT NOT = "00"
021000         DISPLAY "GRBANK2 - ACCOUNT MASTER OPEN FAILED "
021100             FS-ACCT
021200         PERFORM 9999-ABORT THRU 9999-EXIT
021300     END-IF.
021400     OPEN INPUT USER-MASTER.
021500     IF FS-USER NOT = "00"
021600         DISPLAY "GRBANK2 - USER MASTER OPEN FAILED " FS-USER
021700         PERFORM 9999-ABORT THRU 9999-EXIT
021800     END-IF.
021900     OPEN INPUT ACCOUNT-REQUEST.
022000     IF FS-REQ NOT = "00"
022100         DISPLAY "GRBANK2 - ACCOUNT REQUEST OPEN FAILED "
022200             FS-REQ
022300         PERFORM 9999-ABORT THRU 9999-EXIT
022400     END-IF.
022500     OPEN OUTPUT ACCOUNT-RESULT.
022600     IF FS-RSLT NOT = "00"
022700         DISPLAY "GRBANK2 - ACCOUNT RESULT OPEN FAILED "
022800             FS-RSLT
022900         PERFORM 9999-ABORT THRU 9999-EXIT
023000     END-IF.
023100     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.                       RH031510
023200     MOVE ZERO TO WS-SEQ-COUNTER.                                 RH031510
023300     PERFORM 1050-READ-REQUEST THRU 1050-EXIT.
023400 0100-EXIT.
023500     EXIT.
023600
023700 1000-PROCESS-REQUESTS.
023800     MOVE SPACES TO ACCOUNT-RESULT-REC.
023900     MOVE ARQ-FUNCTION  TO ARS-FUNCTION.
024000     MOVE ARQ-USER-ID   TO ARS-USER-ID.
024100     MOVE ARQ-ACCOUNT-ID TO ARS-ACCOUNT-ID.
024200     EVALUATE ARQ-FUNCTION
024300         WHEN "CREATE"
024400             PERFORM 2000-CREATE-ACCOUNT THRU 2000-EXIT
024500         WHEN "CLOSE"
024600             PERFORM 2100-CLOSE-ACCOUNT THRU 2100-EXIT
024700         WHEN "LIST"
024800             PERFORM 2200-LIST-ACTIVE THRU 2200-EXIT
024900         WHEN OTHER
025000             MOVE "REJECT" TO ARS-STATUS
025100             MOVE "UNKNOWN MAINTENANCE FUNCTION" TO ARS-REASON
025200             WRITE ACCOUNT-RESULT-REC
025300     END-EVALUATE.
025400     PERFORM 1050-READ-REQUEST THRU 1050-EXIT.
025500 1000-EXIT.
025600     EXIT.
025700
025800 1050-READ-REQUEST.
025900     READ ACCOUNT-REQUEST
026000         AT END MOVE "Y" TO WS-EOF-SWITCH
026100     END-READ.
026200 1050-EXIT.
026300     EXIT.
026400
026500*    CREATE: OWNER USER MUST EXIST ON FILE; BALANCE OPENS AT
026600*    ZERO; STATUS ACTIVE; TYPE DEFAULTS TO SAVINGS WHEN THE
026700*    REQUEST CARRIES BLANKS.  THE NEW ACCOUNT NUMBER IS NO        RH031510
026800*    LONGER TAKEN FROM THE REQUEST - 2050-GENERATE-ACCOUNT-       RH031510
026900*    NUMBER BUILDS ONE, 12 DIGITS STARTING NONZERO, AND CHECKS    RH031510
027000*    IT AGAINST THE FILE ITSELF BEFORE USE, BECAUSE ACM-NUMBER    RH031510
027100*    IS ONLY AN ALTERNATE KEY WITH DUPLICATES - THE WRITE WOULD   RH031510
027200*    NEVER CATCH A REPEAT (CR-4504).                              RH031510
027300 2000-CREATE-ACCOUNT.
027400     MOVE ARC-OWNER-USER-ID TO USM-ID.
027500     READ USER-MASTER
027600         INVALID KEY
027700             MOVE "REJECT" TO ARS-STATUS
027800             MOVE "OWNER USER NOT FOUND" TO ARS-REASON
027900             WRITE ACCOUNT-RESULT-REC
028000             GO TO 2000-EXIT
028100     END-READ.
028200     MOVE ZERO TO WS-GEN-TRIES.                                   RH031510
028300     PERFORM 2050-GENERATE-ACCOUNT-NUMBER THRU 2050-EXIT.         RH031510
028400     IF ARS-STATUS = "REJECT"                                     RH031510
028500         GO TO 2000-EXIT                                          RH031510
028600     END-IF.                                                      RH031510
028700     MOVE ARC-NEW-ACCOUNT-ID     TO ACM-ID.
028800     MOVE ARC-OWNER-USER-ID      TO ACM-USER-ID.
028900     MOVE WS-NEW-ACCT-NUMBER     TO ACM-NUMBER.                   RH031510
029000     MOVE ZERO                   TO ACM-BALANCE.
029100     MOVE "ACTIVE"                TO ACM-STATUS.
029200     IF ARC-NEW-ACCOUNT-TYPE = SPACES
029300         MOVE "SAVINGS" TO ACM-TYPE
029400     ELSE
029500         MOVE ARC-NEW-ACCOUNT-TYPE TO ACM-TYPE
029600     END-IF.
029700     WRITE ACCOUNT-MASTER-REC
029800         INVALID KEY
029900             MOVE "REJECT" TO ARS-STATUS
030000             MOVE "ACCOUNT ID OR NUMBER ALREADY ON FILE"
030100                 TO ARS-REASON
030200             WRITE ACCOUNT-RESULT-REC
030300             GO TO 2000-EXIT
030400     END-WRITE.
030500     MOVE "DONE"          TO ARS-STATUS.
030600     MOVE "ACCOUNT OPENED" TO ARS-REASON.
030700     MOVE ACM-NUMBER      TO ARS-ACCOUNT-NUMBER.
030800     WRITE ACCOUNT-RESULT-REC.
030900     IF GRB2-TRACE-ON
031000         MOVE "CREATE"  TO WS-TR-FUNCTION
031100         MOVE ACM-ID    TO WS-TR-ACCT
031200         DISPLAY WS-TRACE-LINE
031300     END-IF.
031400 2000-EXIT.
031500     EXIT.
031600
031700*    BUILDS A NEW ACCOUNT NUMBER OUT OF THE RUN DATE AND A        RH031510
031800*    RUNNING SEQUENCE NUMBER, STARTING THE NUMBER WITH A "1".     RH031510
031900*    ACM-NUMBER IS ONLY AN ALTERNATE KEY AND ALLOWS DUPLICATES,   RH031510
032000*    SO THE CANDIDATE IS CHECKED AGAINST THE FILE HERE, BEFORE    RH031510
032100*    THE NEW ACCOUNT IS EVER WRITTEN - THE OLD CARD-ISSUANCE JOB  RH031510
032200*    TAUGHT US NEVER TO TRUST A GENERATED KEY BLINDLY.            RH031510
032300 2050-GENERATE-ACCOUNT-NUMBER.                                    RH031510
032400     ADD 1 TO WS-SEQ-COUNTER.                                     RH031510
032500     ADD 1 TO WS-GEN-TRIES.                                       RH031510
032600     IF WS-GEN-TRIES > 20                                         RH031510
032700         MOVE "REJECT" TO ARS-STATUS                              RH031510
032800         MOVE "COULD NOT GENERATE A UNIQUE ACCOUNT NUMBER"        RH031510
032900             TO ARS-REASON                                        RH031510
033000         WRITE ACCOUNT-RESULT-REC                                 RH031510
033100         GO TO 2050-EXIT                                          RH031510
033200     END-IF.                                                      RH031510
033300     MOVE WS-RUN-DATE    TO WS-GEN-DATE-PART.                     RH031510
033400     MOVE WS-SEQ-COUNTER TO WS-GEN-SEQ-PART.                      RH031510
033500     STRING "1" DELIMITED BY SIZE                                 RH031510
033600            WS-GEN-ACCT-TAIL DELIMITED BY SIZE                    RH031510
033700            INTO WS-NEW-ACCT-NUMBER.                              RH031510
033800     MOVE "Y" TO WS-DUP-NUMBER-SWITCH.                            RH031510
033900     MOVE WS-NEW-ACCT-NUMBER TO ACM-NUMBER.                       RH031510
034000     READ ACCOUNT-MASTER KEY IS ACM-NUMBER                        RH031510
034100         INVALID KEY                                              RH031510
034200             MOVE "N" TO WS-DUP-NUMBER-SWITCH                     RH031510
034300     END-READ.                                                    RH031510
034400     IF WS-DUP-NUMBER                                             RH031510
034500         GO TO 2050-GENERATE-ACCOUNT-NUMBER                       RH031510
034600     END-IF.                                                      RH031510
034700 2050-EXIT.                                                       RH031510
034800     EXIT.                                                        RH031510
034900
035000*    CLOSE: ACCOUNT MUST EXIST; REJECT IF ALREADY CLOSED;
035100*    OTHERWISE SOFT-DELETE BY SETTING STATUS TO CLOSED - THE
035200*    RECORD AND ITS BALANCE STAY ON FILE.
035300 2100-CLOSE-ACCOUNT.
035400     MOVE ARQ-ACCOUNT-ID TO ACM-ID.
035500     READ ACCOUNT-MASTER
035600         INVALID KEY
035700             MOVE "REJECT" TO ARS-STATUS
035800             MOVE "ACCOUNT NOT FOUND" TO ARS-REASON
035900             WRITE ACCOUNT-RESULT-REC
036000             GO TO 2100-EXIT
036100     END-READ.
036200     IF ACM-STATUS = "CLOSED"
036300         MOVE "REJECT" TO ARS-STATUS
036400         MOVE "ACCOUNT IS ALREADY CLOSED" TO ARS-REASON           LF031907
036500         WRITE ACCOUNT-RESULT-REC
036600         GO TO 2100-EXIT
036700     END-IF.
036800     MOVE "CLOSED" TO ACM-STATUS.
036900     REWRITE ACCOUNT-MASTER-REC
037000         INVALID KEY
037100             MOVE "REJECT" TO ARS-STATUS
037200             MOVE "REWRITE FAILED ON ACCOUNT MASTER"
037300                 TO ARS-REASON
037400             WRITE ACCOUNT-RESULT-REC
037500             GO TO 2100-EXIT
037600     END-REWRITE.
037700     MOVE "DONE"          TO ARS-STATUS.
037800     MOVE "ACCOUNT CLOSED" TO ARS-REASON.
037900     MOVE ACM-NUMBER      TO ARS-ACCOUNT-NUMBER.
038000     WRITE ACCOUNT-RESULT-REC.
038100     IF GRB2-TRACE-ON
038200         MOVE "CLOSE"  TO WS-TR-FUNCTION
038300         MOVE ACM-ID   TO WS-TR-ACCT
038400         DISPLAY WS-TRACE-LINE
038500     END-IF.
038600 2100-EXIT.
038700     EXIT.
038800
038900*    LIST: WALK THE WHOLE ACCOUNT MASTER FROM THE TOP LOOKING
039000*    FOR THIS USER'S ACTIVE ACCOUNTS, THE SAME WAY THE OLD
039100*    BALANCE SCREEN WALKED THE MOVEMENT FILE LOOKING FOR A
039200*    CARD NUMBER.  ONE RESULT RECORD PER ACTIVE ACCOUNT FOUND.
039300 2200-LIST-ACTIVE.
039400     MOVE ZERO TO ACM-ID.
039500     START ACCOUNT-MASTER KEY IS NOT LESS THAN ACM-ID
039600         INVALID KEY
039700             GO TO 2200-EXIT
039800     END-START.
039900 2210-LIST-SCAN.
040000     READ ACCOUNT-MASTER NEXT RECORD
040100         AT END GO TO 2200-EXIT
040200     END-READ.
040300     IF ACM-USER-ID = ARQ-USER-ID AND ACM-STATUS = "ACTIVE"
040400         MOVE "DONE"          TO ARS-STATUS
040500         MOVE "ACTIVE ACCOUNT" TO ARS-REASON
040600         MOVE ACM-ID           TO ARS-ACCOUNT-ID
040700         MOVE ACM-NUMBER       TO ARS-ACCOUNT-NUMBER
040800         WRITE ACCOUNT-RESULT-REC
040900         IF GRB2-TRACE-ON
041000             MOVE "LIST"  TO WS-TR-FUNCTION
041100             MOVE ACM-ID  TO WS-TR-ACCT
041200             DISPLAY WS-TRACE-LINE
041300         END-IF
041400     END-IF.
041500     GO TO 2210-LIST-SCAN.
041600 2200-EXIT.
041700     EXIT.
041800
041900 9900-CLOSE-DOWN.
042000     CLOSE ACCOUNT-MASTER.
042100     CLOSE USER-MASTER.
042200     CLOSE ACCOUNT-REQUEST.
042300     CLOSE ACCOUNT-RESULT.
042400 9900-EXIT.
042500     EXIT.
042600
042700 9999-ABORT.
042800     DISPLAY "GRBANK2 - RUN ABORTED".
042900     STOP RUN.
043000 9999-EXIT.
043100     EXIT.
