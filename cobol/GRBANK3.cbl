000000 IDENTIFICATION DIVISION.
000100 PROGRAM-ID. GRBANK3.
000200 AUTHOR. R ASHCROFT.
000300 INSTALLATION. GRINGOTTS TRUST BANK - DATA PROCESSING.
000400 DATE-WRITTEN. 11/30/1987.
000500 DATE-COMPILED.
000600 SECURITY.  CONFIDENTIAL - INTERNAL USE ONLY - DP DIVISION.
000700*---------------------------------------------------------*
000800*  GRBANK3  -  ACCOUNT STATEMENT RUN                       *
000900*                                                          *
001000*  STANDALONE BATCH JOB.  READS THE STATEMENT REQUEST FILE *
001100*  AND, FOR EACH REQUEST, MAKES ONE FULL PASS OF THE       *
001200*  JOURNAL FILE PRINTING EVERY ENTRY THAT INVOLVES THE      *
001300*  REQUESTED ACCOUNT AND SURVIVES THE DATE/FLOW/TYPE        *
001400*  FILTERS, WITH A TRAILING LINE OF DEBIT/CREDIT TOTALS.    *
001500*  THE OLD MOVEMENT-HISTORY CRT SCREEN'S DATE-RANGE         *
001600*  FILTRADO LOGIC IS KEPT HERE, JUST NO LONGER PAGED 15     *
001700*  LINES AT A TIME TO A TERMINAL.                            *
001800*---------------------------------------------------------*
001900*  C H A N G E   L O G                                    *
002000*---------------------------------------------------------*
002100* 11/30/87 RA   ORIGINAL PROGRAM - MOVEMENT-HISTORY LISTING *
002200*               LIFTED OUT OF THE OLD BALANCE SCREEN'S      *
002300*               DATE-RANGE FILTER LOGIC.                     *
002400* 01/06/89 RA   ADDED THE FLOW FILTER (SENT/RECEIVED) FOR     *
002500*               THE NEW ACCOUNT-TO-ACCOUNT TRANSFER FEATURE.  *
002600* 04/22/91 DM   WIDENED JRN-AMOUNT AND THE BALANCE-AFTER       *
002700*               FIELDS TO S9(13)V99 FOR THE NEW CORPORATE      *
002800*               ACCOUNTS.                                      *
002900* 09/30/93 KO   ADDED THE MOVEMENT-TYPE FILTER AT THE BRANCH    *
003000*               MANAGERS' REQUEST (CR-1902).                    *
003100* 08/04/98 PV   Y2K REVIEW - FROM/TO DATE FIELDS WIDENED TO      *
003200*               4-DIGIT YEARS; NO 2-DIGIT YEAR STORAGE LEFT      *
003300*               ANYWHERE IN THIS PROGRAM.                        *
003400* 03/19/07 LF   RELABELLED THE FLOW COLUMN DEBIT/CREDIT TO MATCH  *
003500*               THE WORDING THE POSTING RUN NOW USES ON ITS       *
003600*               REJECT LINES (CR-3115).                           *
003700* 02/22/10 RH   WS-DEBIT-TOTAL AND WS-CREDIT-TOTAL WERE PACKED     *
003800*               COMP-3 - NO OTHER AMOUNT FIELD IN THE SYSTEM IS    *
003900*               PACKED.  CHANGED BACK TO PLAIN DISPLAY S9(13)V99   *
004000*               TO MATCH JRN-AMOUNT AND EVERY OTHER MONEY FIELD    *
004100*               THIS SHOP CARRIES (CR-4468).                      *
004200* 03/15/10 RH   JOURNAL-REC PICKED UP JRN-SRC-ACCT-NUMBER AND       *
004300*               JRN-TGT-ACCT-NUMBER OVER IN GRBANK1 - WIDENED THE   *
004400*               COPY OF THE LAYOUT HERE TO MATCH SO THIS PROGRAM    *
004500*               STAYS IN STEP WITH WHAT GRBANK1 ACTUALLY WRITES     *
004600*               (CR-4503).  NO FILTER OR PRINT LOGIC HERE USES      *
004700*               EITHER FIELD.                                      *
004800*---------------------------------------------------------*
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  IBM-370.
005300 OBJECT-COMPUTER.  IBM-370.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     UPSI-0 IS GRB3-TRACE-SWITCH
005700         ON STATUS IS GRB3-TRACE-ON
005800         OFF STATUS IS GRB3-TRACE-OFF.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT JOURNAL-FILE ASSIGN TO JRNLFILE
006300         ORGANIZATION IS SEQUENTIAL
006400         FILE STATUS IS FS-JRNL.
006500
006600     SELECT STMT-REQUEST ASSIGN TO STMTREQ
006700         ORGANIZATION IS SEQUENTIAL
006800         FILE STATUS IS FS-REQ.
006900
007000     SELECT STMT-REPORT ASSIGN TO STMTRPT
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS FS-RPT.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  JOURNAL-FILE
007700     LABEL RECORD STANDARD.
007800 01  JOURNAL-REC.
007900     05  JRN-REF-ID               PIC X(16).
008000     05  JRN-ACCOUNT-ID           PIC 9(09).
008100     05  JRN-TARGET-ID            PIC 9(09).
008200     05  JRN-SRC-ACCT-NUMBER      PIC 9(12).                      RH031510
008300     05  JRN-TGT-ACCT-NUMBER      PIC 9(12).                      RH031510
008400     05  JRN-AMOUNT               PIC S9(13)V99.
008500     05  JRN-TYPE                 PIC X(13).
008600     05  JRN-DESC                 PIC X(40).
008700     05  JRN-SRC-BAL-AFTER        PIC S9(13)V99.
008800     05  JRN-TGT-BAL-AFTER        PIC S9(13)V99.
008900     05  JRN-TIMESTAMP            PIC 9(14).
009000     05  FILLER                   PIC X(06).                      LF090508
009100
009200 FD  STMT-REQUEST
009300     LABEL RECORD STANDARD.
009400 01  STMT-REQUEST-REC.
009500     05  STR-ACCOUNT-ID           PIC 9(09).
009600     05  STR-ACCOUNT-NUMBER       PIC 9(12).
009700     05  STR-FROM-DATE            PIC 9(08).
009800     05  STR-TO-DATE              PIC 9(08).
009900     05  STR-FLOW                 PIC X(08).
010000     05  STR-TYPE                 PIC X(13).
010100     05  FILLER                   PIC X(06).
010200
010300*    OVERLAY NAMING THE SAME REQUEST BYTES BY THE FILTER
010400*    TERMS THE OLD CRT SCREEN USED TO PROMPT FOR ONE AT A
010500*    TIME (FROM-DATE/TO-DATE/FLOW/TYPE).
010600 01  STMT-REQUEST-FILTER-R REDEFINES STMT-REQUEST-REC.
010700     05  STF-ACCOUNT-ID           PIC 9(09).
010800     05  STF-ACCOUNT-NUMBER       PIC 9(12).
010900     05  STF-MIN-DATE             PIC 9(08).
011000     05  STF-MAX-DATE             PIC 9(08).
011100     05  STF-FLOW-WANTED          PIC X(08).
011200     05  STF-TYPE-WANTED          PIC X(13).
011300     05  FILLER                   PIC X(06).
011400
011500 FD  STMT-REPORT
011600     LABEL RECORD STANDARD
011700     RECORD CONTAINS 132 CHARACTERS.
011800 01  STMT-PRINT-LINE              PIC X(132).
011900
012000 WORKING-STORAGE SECTION.
012100 77  FS-JRNL                      PIC X(02).
012200 77  FS-REQ                       PIC X(02).
012300 77  FS-RPT                       PIC X(02).
012400 77  WS-REQ-EOF-SWITCH            PIC X(01) VALUE "N".
012500     88  WS-AT-REQ-EOF            VALUE "Y".
012600 77  WS-JRNL-EOF-SWITCH           PIC X(01) VALUE "N".
012700     88  WS-AT-JRNL-EOF           VALUE "Y".
012800 77  WS-LINE-IS-DEBIT             PIC X(01) VALUE "N".
012900     88  WS-LINE-DEBIT            VALUE "Y".
013000
013100 01  WS-PAGE-CTL.
013200     05  WS-PAGE-NUM              PIC 9(05) COMP.
013300     05  WS-LINE-COUNT            PIC 9(03) COMP.
013400     05  FILLER                   PIC X(04).                      LF090508
013500
013600 01  WS-WORK-AMOUNTS.
013700     05  WS-WHOLE-EUR             PIC S9(11) COMP.
013800     05  WS-DECI-CENTS            PIC 9(02) COMP.
013900     05  FILLER                   PIC X(04).
014000
014100*    REDEFINITION USED WHEN AN AMOUNT MUST BE SPLIT FOR THE
014200*    OLD-STYLE WHOLE/CENTS AUDIT TRACE (UPSI-0 ON).
014300 01  WS-WORK-AMOUNTS-R REDEFINES WS-WORK-AMOUNTS.
014400     05  WS-WORK-CENTS-TOTAL      PIC S9(15) COMP.
014500     05  FILLER                   PIC X(02).
014600
014700 01  WS-DEBIT-TOTAL               PIC S9(13)V99.
014800 01  WS-CREDIT-TOTAL              PIC S9(13)V99.
014900 01  WS-LINE-COUNT-TOTAL          PIC 9(07) COMP.
015000
015100 01  WS-HEADING-1.
015200     05  FILLER                   PIC X(34) VALUE SPACES.
015300     05  FILLER                   PIC X(30) VALUE
015400         "GRINGOTTS TRUST BANK - STATEMENT".
015500     05  FILLER                   PIC X(18) VALUE SPACES.
015600     05  FILLER                   PIC X(05) VALUE "PAGE ".
015700     05  WS-H1-PAGE               PIC ZZZZ9.
015800     05  FILLER                   PIC X(41) VALUE SPACES.
015900
016000 01  WS-HEADING-2.
016100     05  FILLER                   PIC X(08) VALUE
016200         "ACCOUNT ".
016300     05  WS-H2-ACCOUNT-NUMBER     PIC 9(12).
016400     05  FILLER                   PIC X(06) VALUE SPACES.
016500     05  FILLER                   PIC X(05) VALUE "FROM ".
016600     05  WS-H2-FROM-DATE          PIC 9(08).
016700     05  FILLER                   PIC X(04) VALUE " TO  ".
016800     05  WS-H2-TO-DATE            PIC 9(08).
016900     05  FILLER                   PIC X(81) VALUE SPACES.
017000
017100 01  WS-HEADING-3.
017200     05  FILLER                   PIC X(16) VALUE
017300         "REFERENCE       ".
017400     05  FILLER                   PIC X(17) VALUE
017500         "DATE/TIME        ".
017600     05  FILLER                   PIC X(14) VALUE
017700         "TYPE          ".
017800     05  FILLER                   PIC X(25) VALUE
017900         "DESCRIPTION              ".
018000     05  FILLER                   PIC X(07) VALUE "FLOW   ".
018100     05  FILLER                   PIC X(18) VALUE
018200         "AMOUNT            ".
018300     05  FILLER                   PIC X(18) VALUE
018400         "BALANCE AFTER     ".
018500
018600 01  WS-DETAIL-LINE.
018700     05  WD-REF-ID                PIC X(16).
018800     05  FILLER                   PIC X(01) VALUE SPACES.
018900     05  WD-DATE-TIME             PIC X(16).
019000     05  FILLER                   PIC X(01) VALUE SPACES.
019100     05  WD-TYPE                  PIC X(13).
019200     05  FILLER                   PIC X(01) VALUE SPACES.
019300     05  WD-DESC                  PIC X(24).
019400     05  FILLER                   PIC X(01) VALUE SPACES.
019500     05  WD-FLOW                  PIC X(06).
019600     05  FILLER                   PIC X(01) VALUE SPACES.
019700     05  WD-AMOUNT                PIC --Z,ZZZ,ZZZ,ZZ9.99.
019800     05  FILLER                   PIC X(01) VALUE SPACES.
019900     05  WD-BALANCE               PIC Z,ZZZ,ZZZ,ZZ9.99-.
020000
020100 01  WS-TOTAL-LINE.
020200     05  FILLER                   PIC X(20) VALUE
020300         "TOTALS - DEBITS    ".
020400     05  WT-DEBIT-TOTAL           PIC Z,ZZZ,ZZZ,ZZ9.99-.
020500     05  FILLER                   PIC X(05) VALUE SPACES.
020600     05  FILLER                   PIC X(13) VALUE
020700         "CREDITS      ".
020800     05  WT-CREDIT-TOTAL          PIC Z,ZZZ,ZZZ,ZZ9.99-.
020900     05  FILLER                   PIC X(05) VALUE SPACES.
021000     05  FILLER                   PIC X(13) VALUE
021100         "LINES PRINTED".
021200     05  WT-LINE-COUNT            PIC ZZZ,ZZ9.
021300     05  FILLER                   PIC X(15) VALUE SPACES.
021400
021500 01  WS-TRACE-LINE.
021600     05  FILLER                   PIC X(10) VALUE
021700         "GRBANK3 - ".
021800     05  WS-TR-ACCT               PIC 9(09).
021900     05  FILLER                   PIC X(02) VALUE SPACES.
022000     05  WS-TR-REF                PIC X(16).
022100     05  FILLER                   PIC X(17) VALUE SPACES.
022200
022300 01  WS-TRACE-LINE-R REDEFINES WS-TRACE-LINE.
022400     05  FILLER                   PIC X(54).
022500
022600 PROCEDURE DIVISION.
022700 0000-MAINLINE.
022800     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
022900     PERFORM 1000-SELECT-JOURNAL THRU 1000-EXIT
023000         UNTIL WS-AT-REQ-EOF.
023100     PERFORM 9900-CLOSE-DOWN THRU 9900-EXIT.
023200     STOP RUN.
023300
023400 0100-INITIALIZE.
023500     OPEN INPUT STMT-REQUEST.
023600     IF FS-REQ NOT = "00"
023700         DISPLAY "GRBANK3 - STMT REQUEST OPEN FAILED " FS-REQ
023800         PERFORM 9999-ABORT THRU 9999-EXIT
023900     END-IF.
024000     OPEN OUTPUT STMT-REPORT.
024100     IF FS-RPT NOT = "00"
024200         DISPLAY "GRBANK3 - STMT REPORT OPEN FAILED " FS-RPT
024300         PERFORM 9999-ABORT THRU 9999-EXIT
024400     END-IF.
024500     MOVE ZERO TO WS-PAGE-NUM.
024600     PERFORM 0150-READ-REQUEST THRU 0150-EXIT.
024700 0100-EXIT.
024800     EXIT.
024900
025000 0150-READ-REQUEST.
025100     READ STMT-REQUEST
025200         AT END MOVE "Y" TO WS-REQ-EOF-SWITCH
025300     END-READ.
025400 0150-EXIT.
025500     EXIT.
025600
025700*    ONE FULL PASS OF THE JOURNAL FILE PER STATEMENT REQUEST.
025800*    THE JOURNAL IS SEQUENTIAL-ONLY, SO IT IS CLOSED AND
025900*    REOPENED FROM THE TOP FOR EACH REQUEST IN THE FILE.
026000 1000-SELECT-JOURNAL.
026100     MOVE ZERO        TO WS-DEBIT-TOTAL WS-CREDIT-TOTAL.
026200     MOVE ZERO        TO WS-LINE-COUNT-TOTAL.
026300     MOVE "N"         TO WS-JRNL-EOF-SWITCH.
026400     MOVE 99          TO WS-LINE-COUNT.
026500     OPEN INPUT JOURNAL-FILE.
026600     IF FS-JRNL NOT = "00"
026700         DISPLAY "GRBANK3 - JOURNAL OPEN FAILED " FS-JRNL
026800         PERFORM 9999-ABORT THRU 9999-EXIT
026900     END-IF.
027000 1010-READ-JOURNAL.
027100     READ JOURNAL-FILE
027200         AT END MOVE "Y" TO WS-JRNL-EOF-SWITCH
027300     END-READ.
027400     IF WS-AT-JRNL-EOF
027500         GO TO 1000-EXIT-PASS
027600     END-IF.
027700     PERFORM 1100-APPLY-FILTERS THRU 1100-EXIT.
027800     GO TO 1010-READ-JOURNAL.
027900 1000-EXIT-PASS.
028000     CLOSE JOURNAL-FILE.
028100     PERFORM 1300-FINAL-TOTALS THRU 1300-EXIT.
028200     PERFORM 0150-READ-REQUEST THRU 0150-EXIT.
028300 1000-EXIT.
028400     EXIT.
028500
028600*    A JOURNAL RECORD "INVOLVES" THE ACCOUNT IF IT MATCHES
028700*    EITHER THE SOURCE OR THE TARGET ID.  DATE FILTER IS
028800*    INCLUSIVE BOTH ENDS; EITHER BOUND IS OPTIONAL (ZERO
028900*    MEANS NO BOUND ON THAT END).  FLOW FILTER: SENT KEEPS
029000*    SOURCE-SIDE RECORDS, RECEIVED KEEPS TARGET-SIDE RECORDS
029100*    WHERE THE TARGET ID IS NONZERO AND EQUAL.  TYPE FILTER
029200*    IS AN EXACT MATCH WHEN GIVEN.
029300 1100-APPLY-FILTERS.
029400     MOVE "N" TO WS-LINE-IS-DEBIT.
029500     IF JRN-ACCOUNT-ID = STF-ACCOUNT-ID
029600         MOVE "Y" TO WS-LINE-IS-DEBIT
029700     ELSE
029800         IF JRN-TARGET-ID NOT = STF-ACCOUNT-ID
029900             GO TO 1100-EXIT
030000         END-IF
030100     END-IF.
030200     IF STF-MIN-DATE NOT = ZERO
030300         IF JRN-TIMESTAMP(1:8) < STF-MIN-DATE
030400             GO TO 1100-EXIT
030500         END-IF
030600     END-IF.
030700     IF STF-MAX-DATE NOT = ZERO
030800         IF JRN-TIMESTAMP(1:8) > STF-MAX-DATE
030900             GO TO 1100-EXIT
031000         END-IF
031100     END-IF.
031200     IF STF-FLOW-WANTED = "SENT"
031300         IF NOT WS-LINE-DEBIT
031400             GO TO 1100-EXIT
031500         END-IF
031600     END-IF.
031700     IF STF-FLOW-WANTED = "RECEIVED"
031800         IF WS-LINE-DEBIT OR JRN-TARGET-ID = ZERO
031900             GO TO 1100-EXIT
032000         END-IF
032100     END-IF.
032200     IF STF-TYPE-WANTED NOT = SPACES
032300         IF JRN-TYPE NOT = STF-TYPE-WANTED
032400             GO TO 1100-EXIT
032500         END-IF
032600     END-IF.
032700     PERFORM 1200-WRITE-STATEMENT-LINE THRU 1200-EXIT.
032800 1100-EXIT.
032900     EXIT.
033000
033100*    AMOUNT IS SIGNED "-" WHEN THE ACCOUNT IS THE SOURCE,
033200*    "+" OTHERWISE; THE FLOW MARKER FOLLOWS THE SAME RULE;
033300*    BALANCE-AFTER COMES FROM THE SOURCE OR TARGET BALANCE
033400*    DEPENDING ON WHICH SIDE THE ACCOUNT IS ON.
033500 1200-WRITE-STATEMENT-LINE.
033600     IF WS-LINE-COUNT > 55
033700         PERFORM 9100-NEW-PAGE THRU 9100-EXIT
033800     END-IF.
033900     MOVE JRN-REF-ID TO WD-REF-ID.
034000     MOVE JRN-TIMESTAMP(1:4)  TO WD-DATE-TIME(1:4).
034100     MOVE "-"                 TO WD-DATE-TIME(5:1).
034200     MOVE JRN-TIMESTAMP(5:2)  TO WD-DATE-TIME(6:2).
034300     MOVE "-"                 TO WD-DATE-TIME(8:1).
034400     MOVE JRN-TIMESTAMP(7:2)  TO WD-DATE-TIME(9:2).
034500     MOVE " "                 TO WD-DATE-TIME(11:1).
034600     MOVE JRN-TIMESTAMP(9:2)  TO WD-DATE-TIME(12:2).
034700     MOVE ":"                 TO WD-DATE-TIME(14:1).
034800     MOVE JRN-TIMESTAMP(11:2) TO WD-DATE-TIME(15:2).
034900     MOVE JRN-TYPE TO WD-TYPE.
035000     MOVE JRN-DESC(1:24) TO WD-DESC.
035100     IF WS-LINE-DEBIT
035200         MOVE "DEBIT"  TO WD-FLOW                                 LF031907
035300         COMPUTE WD-AMOUNT = ZERO - JRN-AMOUNT
035400         ADD JRN-AMOUNT TO WS-DEBIT-TOTAL
035500         MOVE JRN-SRC-BAL-AFTER TO WD-BALANCE
035600     ELSE
035700         MOVE "CREDIT" TO WD-FLOW                                 LF031907
035800         MOVE JRN-AMOUNT TO WD-AMOUNT
035900         ADD JRN-AMOUNT TO WS-CREDIT-TOTAL
036000         MOVE JRN-TGT-BAL-AFTER TO WD-BALANCE
036100     END-IF.
036200     MOVE WS-DETAIL-LINE TO STMT-PRINT-LINE.
036300     WRITE STMT-PRINT-LINE.
036400     ADD 1 TO WS-LINE-COUNT.
036500     ADD 1 TO WS-LINE-COUNT-TOTAL.
036600     IF GRB3-TRACE-ON
036700         MOVE STF-ACCOUNT-ID TO WS-TR-ACCT
036800         MOVE JRN-REF-ID     TO WS-TR-REF
036900         DISPLAY WS-TRACE-LINE
037000     END-IF.
037100 1200-EXIT.
037200     EXIT.
037300
037400 1300-FINAL-TOTALS.
037500     MOVE WS-DEBIT-TOTAL      TO WT-DEBIT-TOTAL.
037600     MOVE WS-CREDIT-TOTAL     TO WT-CREDIT-TOTAL.
037700     MOVE WS-LINE-COUNT-TOTAL TO WT-LINE-COUNT.
037800     MOVE WS-TOTAL-LINE TO STMT-PRINT-LINE.
037900     WRITE STMT-PRINT-LINE.
038000 1300-EXIT.
038100     EXIT.
038200
038300 9100-NEW-PAGE.
038400     ADD 1 TO WS-PAGE-NUM.
038500     MOVE WS-PAGE-NUM         TO WS-H1-PAGE.
038600     MOVE STF-ACCOUNT-NUMBER  TO WS-H2-ACCOUNT-NUMBER.
038700     MOVE STF-MIN-DATE        TO WS-H2-FROM-DATE.
038800     MOVE STF-MAX-DATE        TO WS-H2-TO-DATE.
038900     MOVE WS-HEADING-1 TO STMT-PRINT-LINE.
039000     WRITE STMT-PRINT-LINE AFTER ADVANCING PAGE.
039100     MOVE WS-HEADING-2 TO STMT-PRINT-LINE.
039200     WRITE STMT-PRINT-LINE AFTER ADVANCING 1 LINE.
039300     MOVE WS-HEADING-3 TO STMT-PRINT-LINE.
039400     WRITE STMT-PRINT-LINE AFTER ADVANCING 2 LINES.
039500     MOVE ZERO TO WS-LINE-COUNT.
039600 9100-EXIT.
039700     EXIT.
039800
039900 9900-CLOSE-DOWN.
040000     CLOSE STMT-REQUEST.
040100     CLOSE STMT-REPORT.
040200 9900-EXIT.
040300     EXIT.
040400
040500 9999-ABORT.
040600     DISPLAY "GRBANK3 - RUN ABORTED".
040700     STOP RUN.
040800 9999-EXIT.
040900     EXIT.
