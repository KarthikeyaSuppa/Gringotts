000000 IDENTIFICATION DIVISION.
000100 PROGRAM-ID. GRBANK9.
000200 AUTHOR. R ASHCROFT.
000300 INSTALLATION. GRINGOTTS TRUST BANK - DATA PROCESSING.
000400 DATE-WRITTEN. 12/14/1987.
000500 DATE-COMPILED.
000600 SECURITY.  CONFIDENTIAL - INTERNAL USE ONLY - DP DIVISION.
000700*---------------------------------------------------------*
000800*  GRBANK9  -  CUSTOMER REGISTRATION VALIDATION RUN        *
000900*                                                          *
001000*  STANDALONE BATCH JOB.  READS THE REGISTRATION REQUEST   *
001100*  FILE AND, FOR EACH REQUEST, CHECKS THE USERNAME AND      *
001200*  E-MAIL FOR UNIQUENESS AGAINST THE CUSTOMER MASTER, IN    *
001300*  THAT ORDER, BEFORE ADDING THE NEW CUSTOMER RECORD.       *
001400*  THE UNIQUENESS SCAN WALKS THE CUSTOMER MASTER FROM THE   *
001500*  TOP THE SAME WAY THE OLD TRANSFER-LISTING SCREEN WALKED  *
001600*  THE TRANSFER FILE LOOKING FOR A CARD NUMBER.              *
001700*---------------------------------------------------------*
001800*  C H A N G E   L O G                                    *
001900*---------------------------------------------------------*
002000* 12/14/87 RA   ORIGINAL PROGRAM - NEW-CUSTOMER SIGN-UP      *
002100*               VALIDATION, LIFTED OUT OF THE OLD TRANSFER- *
002200*               LISTING SCREEN'S FILE-SCANNING LOGIC.        *
002300* 07/09/90 RA   ADDED THE E-MAIL UNIQUENESS CHECK FOR THE    *
002400*               NEW STATEMENT-BY-MAIL SERVICE.               *
002500* 02/11/94 KO   ADDED THE PHONE-PRESENT HELPER SO A BLANK     *
002600*               PHONE NUMBER NO LONGER COUNTS AS A DUPLICATE  *
002700*               OF ANOTHER BLANK PHONE NUMBER (CR-2041).       *
002800* 08/04/98 PV   Y2K REVIEW - USM-DOB IS ALREADY AN 8-DIGIT     *
002900*               YYYYMMDD FIELD; NO CHANGE REQUIRED.            *
003000* 03/02/05 LF   ROLE IS NOW FORCED TO "USER" ON EVERY ACCEPTED *
003100*               SIGN-UP REGARDLESS OF WHAT THE REQUEST CARRIES *
003200*               - THE BRANCH-ADMIN REQUEST FORMAT WAS SETTING  *
003300*               ITS OWN ROLE TEXT AND CONFUSING THE NIGHTLY     *
003400*               MAILING EXTRACT (CR-2886).                      *
003500* 03/15/10 RH   2050-PHONE-PRESENT SET WS-HAS-PHONE BUT NOTHING   *
003600*               EVER TESTED IT - THE 1994 FIX GAVE US THE FLAG   *
003700*               WITHOUT THE SCAN IT WAS MEANT TO GATE, SO A       *
003800*               DUPLICATE PHONE NUMBER WAS NEVER ACTUALLY         *
003900*               REJECTED.  ADDED 2040-CHECK-PHONE, RUN ONLY       *
004000*               WHEN WS-HAS-PHONE, MIRRORING 2020-CHECK-EMAIL     *
004100*               (CR-4505).                                       *
004200*---------------------------------------------------------*
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-370.
004700 OBJECT-COMPUTER.  IBM-370.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     UPSI-0 IS GRB9-TRACE-SWITCH
005100         ON STATUS IS GRB9-TRACE-ON
005200         OFF STATUS IS GRB9-TRACE-OFF.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT USER-MASTER ASSIGN TO USERMSTR
005700         ORGANIZATION IS INDEXED
005800         ACCESS MODE IS DYNAMIC
005900         RECORD KEY IS USM-ID
006000         FILE STATUS IS FS-USER.
006100
006200     SELECT REGISTRATION-REQUEST ASSIGN TO REGREQ
006300         ORGANIZATION IS SEQUENTIAL
006400         FILE STATUS IS FS-REQ.
006500
006600     SELECT REGISTRATION-RESULT ASSIGN TO REGRSLT
006700         ORGANIZATION IS SEQUENTIAL
006800         FILE STATUS IS FS-RSLT.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  USER-MASTER
007300     LABEL RECORD STANDARD.
007400 01  USER-MASTER-REC.
007500     05  USM-ID                   PIC 9(09).
007600     05  USM-USERNAME             PIC X(20).
007700     05  USM-FIRST-NAME           PIC X(20).
007800     05  USM-LAST-NAME            PIC X(20).
007900     05  USM-EMAIL                PIC X(40).
008000     05  USM-PHONE                PIC X(15).
008100     05  USM-ADDRESS              PIC X(40).
008200     05  USM-DOB                  PIC 9(08).
008300     05  USM-ROLE                 PIC X(10).
008400     05  FILLER                   PIC X(03).
008500
008600*    OVERLAY USED BY THE ACCEPTANCE-LETTER EXTRACT TO GET A
008700*    SINGLE PRINTABLE NAME OUT OF THE FIRST/LAST NAME PAIR
008800*    WITHOUT A SEPARATE WORKING-STORAGE MOVE.
008900 01  USER-MASTER-NAME-R REDEFINES USER-MASTER-REC.
009000     05  USN-ID                   PIC 9(09).
009100     05  USN-USERNAME             PIC X(20).
009200     05  USN-FULL-NAME.
009300         10  USN-FULL-FIRST       PIC X(20).
009400         10  USN-FULL-LAST        PIC X(20).
009500     05  FILLER                   PIC X(68).
009600
009700 FD  REGISTRATION-REQUEST
009800     LABEL RECORD STANDARD.
009900 01  REGISTRATION-REQUEST-REC.
010000     05  REG-USER-ID              PIC 9(09).
010100     05  REG-USERNAME             PIC X(20).
010200     05  REG-FIRST-NAME           PIC X(20).
010300     05  REG-LAST-NAME            PIC X(20).
010400     05  REG-EMAIL                PIC X(40).
010500     05  REG-PHONE                PIC X(15).
010600     05  REG-ADDRESS              PIC X(40).
010700     05  REG-DOB                  PIC 9(08).
010800     05  REG-ROLE                 PIC X(10).
010900     05  FILLER                   PIC X(04).                      LF090508
011000
011100*    OVERLAY NAMING THE SAME REQUEST BYTES BY THE CONTACT
011200*    FIELDS THE PHONE-PRESENT HELPER ACTUALLY INSPECTS.
011300 01  REGISTRATION-REQUEST-CONTACT-R
011400         REDEFINES REGISTRATION-REQUEST-REC.
011500     05  RGC-USER-ID              PIC 9(09).
011600     05  RGC-USERNAME             PIC X(20).
011700     05  RGC-FIRST-NAME           PIC X(20).
011800     05  RGC-LAST-NAME            PIC X(20).
011900     05  RGC-EMAIL-ADDRESS        PIC X(40).
012000     05  RGC-PHONE-NUMBER         PIC X(15).
012100     05  RGC-POSTAL-ADDRESS       PIC X(40).
012200     05  RGC-BIRTH-DATE           PIC 9(08).
012300     05  RGC-REQUESTED-ROLE       PIC X(10).
012400     05  FILLER                   PIC X(04).                      LF090508
012500
012600 FD  REGISTRATION-RESULT
012700     LABEL RECORD STANDARD.
012800 01  REGISTRATION-RESULT-REC.
012900     05  REGR-USER-ID             PIC 9(09).
013000     05  REGR-USERNAME            PIC X(20).
013100     05  REGR-STATUS              PIC X(08).
013200     05  REGR-REASON              PIC X(40).
013300     05  FILLER                   PIC X(06).                      LF090508
013400
013500 WORKING-STORAGE SECTION.
013600 77  FS-USER                      PIC X(02).
013700 77  FS-REQ                       PIC X(02).
013800 77  FS-RSLT                      PIC X(02).
013900 77  WS-EOF-SWITCH                PIC X(01) VALUE "N".
014000     88  WS-AT-EOF                VALUE "Y".
014100 77  WS-DUP-FOUND                 PIC X(01) VALUE "N".
014200     88  WS-DUPLICATE             VALUE "Y".
014300 77  WS-PHONE-PRESENT             PIC X(01) VALUE "N".
014400     88  WS-HAS-PHONE             VALUE "Y".
014500 77  WS-SCAN-USERNAME              PIC X(20).
014600 77  WS-SCAN-EMAIL                 PIC X(40).
014700 77  WS-SCAN-PHONE                 PIC X(15).                     RH031510
014800
014900 01  WS-TRACE-LINE.
015000     05  FILLER                   PIC X(10) VALUE
015100         "GRBANK9 - ".
015200     05  WS-TR-USER               PIC 9(09).
015300     05  FILLER                   PIC X(02) VALUE SPACES.
015400     05  WS-TR-RESULT             PIC X(08).
015500     05  FILLER                   PIC X(21) VALUE SPACES.
015600
015700 01  WS-TRACE-LINE-R REDEFINES WS-TRACE-LINE.
015800     05  FILLER                   PIC X(50).
015900
016000 PROCEDURE DIVISION.
016100 0000-MAINLINE.
016200     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
016300     PERFORM 1000-PROCESS-REQUESTS THRU 1000-EXIT
016400         UNTIL WS-AT-EOF.
016500     PERFORM 9900-CLOSE-DOWN THRU 9900-EXIT.
016600     STOP RUN.
016700
016800 0100-INITIALIZE.
016900     OPEN I-O USER-MASTER.
017000     IF FS-USER NOT = "00"
017100         DISPLAY "GRBANK9 - USER MASTER OPEN FAILED " FS-USER
017200         PERFORM 9999-ABORT THRU 9999-EXIT
017300     END-IF.
017400     OPEN INPUT REGISTRATION-REQUEST.
017500     IF FS-REQ NOT = "00"
017600         DISPLAY "GRBANK9 - REG REQUEST OPEN FAILED " FS-REQ
017700         PERFORM 9999-ABORT THRU 9999-EXIT
017800     END-IF.
017900     OPEN OUTPUT REGISTRATION-RESULT.
018000     IF FS-RSLT NOT = "00"
018100         DISPLAY "GRBANK9 - REG RESULT OPEN FAILED " FS-RSLT
018200         PERFORM 9999-ABORT THRU 9999-EXIT
018300     END-IF.
018400     PERFORM 1050-READ-REQUEST THRU 1050-EXIT.
018500 0100-EXIT.
018600     EXIT.
018700
018800 1000-PROCESS-REQUESTS.
018900     PERFORM 2000-VALIDATE-REGISTRATION THRU 2000-EXIT.
019000     PERFORM 1050-READ-REQUEST THRU 1050-EXIT.
019100 1000-EXIT.
019200     EXIT.
019300
019400 1050-READ-REQUEST.
019500     READ REGISTRATION-REQUEST
019600         AT END MOVE "Y" TO WS-EOF-SWITCH
019700     END-READ.
019800 1050-EXIT.
019900     EXIT.
020000
020100*    USERNAME CHECKED BEFORE E-MAIL; ROLE IS ALWAYS FORCED TO
020200*    "USER" ON AN ACCEPTED SIGN-UP NO MATTER WHAT THE REQUEST
020300*    CARRIED.  THE PHONE-PRESENT HELPER RUNS AFTERWARD SO A
020400*    BLANK PHONE NEVER LOOKS LIKE A DUPLICATE OF ANOTHER
020500*    CUSTOMER'S BLANK PHONE.
020600 2000-VALIDATE-REGISTRATION.
020700     MOVE SPACES TO REGISTRATION-RESULT-REC.
020800     MOVE REG-USER-ID   TO REGR-USER-ID.
020900     MOVE REG-USERNAME  TO REGR-USERNAME.
021000     MOVE REG-USERNAME  TO WS-SCAN-USERNAME.
021100     PERFORM 2010-CHECK-USERNAME THRU 2010-EXIT.
021200     IF WS-DUPLICATE
021300         MOVE "REJECT" TO REGR-STATUS
021400         MOVE "USERNAME ALREADY TAKEN" TO REGR-REASON
021500         WRITE REGISTRATION-RESULT-REC
021600         GO TO 2000-EXIT
021700     END-IF.
021800     MOVE REG-EMAIL TO WS-SCAN-EMAIL.
021900     PERFORM 2020-CHECK-EMAIL THRU 2020-EXIT.
022000     IF WS-DUPLICATE
022100         MOVE "REJECT" TO REGR-STATUS
022200         MOVE "EMAIL ALREADY REGISTERED" TO REGR-REASON
022300         WRITE REGISTRATION-RESULT-REC
022400         GO TO 2000-EXIT
022500     END-IF.
022600     PERFORM 2050-PHONE-PRESENT THRU 2050-EXIT.
022700     IF WS-HAS-PHONE                                              RH031510
022800         MOVE RGC-PHONE-NUMBER TO WS-SCAN-PHONE                   RH031510
022900         PERFORM 2040-CHECK-PHONE THRU 2040-EXIT                  RH031510
023000         IF WS-DUPLICATE                                          RH031510
023100             MOVE "REJECT" TO REGR-STATUS                         RH031510
023200             MOVE "PHONE NUMBER ALREADY REGISTERED"               RH031510
023300                 TO REGR-REASON                                   RH031510
023400             WRITE REGISTRATION-RESULT-REC                        RH031510
023500             GO TO 2000-EXIT                                      RH031510
023600         END-IF                                                   RH031510
023700     END-IF.                                                      RH031510
023800     PERFORM 2100-ADD-CUSTOMER THRU 2100-EXIT.
023900 2000-EXIT.
024000     EXIT.
024100
024200 2010-CHECK-USERNAME.
024300     MOVE "N" TO WS-DUP-FOUND.
024400     MOVE ZERO TO USM-ID.
024500     START USER-MASTER KEY IS NOT LESS THAN USM-ID
024600         INVALID KEY GO TO 2010-EXIT
024700     END-START.
024800 2015-SCAN-USERNAME.
024900     READ USER-MASTER NEXT RECORD
025000         AT END GO TO 2010-EXIT
025100     END-READ.
025200     IF USM-USERNAME = WS-SCAN-USERNAME
025300         MOVE "Y" TO WS-DUP-FOUND
025400         GO TO 2010-EXIT
025500     END-IF.
025600     GO TO 2015-SCAN-USERNAME.
025700 2010-EXIT.
025800     EXIT.
025900
026000 2020-CHECK-EMAIL.
026100     MOVE "N" TO WS-DUP-FOUND.
026200     MOVE ZERO TO USM-ID.
026300     START USER-MASTER KEY IS NOT LESS THAN USM-ID
026400         INVALID KEY GO TO 2020-EXIT
026500     END-START.
026600 2025-SCAN-EMAIL.
026700     READ USER-MASTER NEXT RECORD
026800         AT END GO TO 2020-EXIT
026900     END-READ.
027000     IF USM-EMAIL = WS-SCAN-EMAIL
027100         MOVE "Y" TO WS-DUP-FOUND
027200         GO TO 2020-EXIT
027300     END-IF.
027400     GO TO 2025-SCAN-EMAIL.
027500 2020-EXIT.
027600     EXIT.
027700
027800*    ONLY CALLED WHEN 2050-PHONE-PRESENT HAS ALREADY FOUND A      RH031510
027900*    PHONE NUMBER ON THE REQUEST - A BLANK PHONE NEVER REACHES    RH031510
028000*    THIS SCAN AND SO NEVER COUNTS AS A DUPLICATE OF ANOTHER      RH031510
028100*    CUSTOMER'S BLANK PHONE (CR-4505).                            RH031510
028200 2040-CHECK-PHONE.                                                RH031510
028300     MOVE "N" TO WS-DUP-FOUND.                                    RH031510
028400     MOVE ZERO TO USM-ID.                                         RH031510
028500     START USER-MASTER KEY IS NOT LESS THAN USM-ID                RH031510
028600         INVALID KEY GO TO 2040-EXIT                              RH031510
028700     END-START.                                                   RH031510
028800 2045-SCAN-PHONE.                                                 RH031510
028900     READ USER-MASTER NEXT RECORD                                 RH031510
029000         AT END GO TO 2040-EXIT                                   RH031510
029100     END-READ.                                                    RH031510
029200     IF USM-PHONE = WS-SCAN-PHONE                                 RH031510
029300         MOVE "Y" TO WS-DUP-FOUND                                 RH031510
029400         GO TO 2040-EXIT                                          RH031510
029500     END-IF.                                                      RH031510
029600     GO TO 2045-SCAN-PHONE.                                       RH031510
029700 2040-EXIT.                                                       RH031510
029800     EXIT.                                                        RH031510
029900
030000*    A BLANK OR ABSENT PHONE NUMBER COUNTS AS "NOT PRESENT" -
030100*    IT NEVER ENTERS THE UNIQUENESS PICTURE.
030200 2050-PHONE-PRESENT.
030300     IF RGC-PHONE-NUMBER = SPACES
030400         MOVE "N" TO WS-PHONE-PRESENT
030500     ELSE
030600         MOVE "Y" TO WS-PHONE-PRESENT
030700     END-IF.
030800 2050-EXIT.
030900     EXIT.
031000
031100 2100-ADD-CUSTOMER.
031200     MOVE REG-USER-ID     TO USM-ID.
031300     MOVE REG-USERNAME    TO USM-USERNAME.
031400     MOVE REG-FIRST-NAME  TO USM-FIRST-NAME.
031500     MOVE REG-LAST-NAME   TO USM-LAST-NAME.
031600     MOVE REG-EMAIL       TO USM-EMAIL.
031700     MOVE REG-PHONE       TO USM-PHONE.
031800     MOVE REG-ADDRESS     TO USM-ADDRESS.
031900     MOVE REG-DOB         TO USM-DOB.
032000     MOVE "USER"          TO USM-ROLE.                            LF030205
032100     WRITE USER-MASTER-REC
032200         INVALID KEY
032300             MOVE "REJECT" TO REGR-STATUS
032400             MOVE "USER ID ALREADY ON FILE" TO REGR-REASON
032500             WRITE REGISTRATION-RESULT-REC
032600             GO TO 2100-EXIT
032700     END-WRITE.
032800     MOVE "DONE"          TO REGR-STATUS.
032900     MOVE "CUSTOMER REGISTERED" TO REGR-REASON.
033000     WRITE REGISTRATION-RESULT-REC.
033100     IF GRB9-TRACE-ON
033200         MOVE USM-ID     TO WS-TR-USER
033300         MOVE REGR-STATUS TO WS-TR-RESULT
033400         DISPLAY WS-TRACE-LINE
033500     END-IF.
033600 2100-EXIT.
033700     EXIT.
033800
033900 9900-CLOSE-DOWN.
034000     CLOSE USER-MASTER.
034100     CLOSE REGISTRATION-REQUEST.
034200     CLOSE REGISTRATION-RESULT.
034300 9900-EXIT.
034400     EXIT.
034500
034600 9999-ABORT.
034700     DISPLAY "GRBANK9 - RUN ABORTED".
034800     STOP RUN.
034900 9999-EXIT.
035000     EXIT.
