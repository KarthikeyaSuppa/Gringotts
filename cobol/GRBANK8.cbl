000000 IDENTIFICATION DIVISION.
000100 PROGRAM-ID. GRBANK8.
000200 AUTHOR. R ASHCROFT.
000300 INSTALLATION. GRINGOTTS TRUST BANK - DATA PROCESSING.
000400 DATE-WRITTEN. 12/01/1987.
000500 DATE-COMPILED.
000600 SECURITY.  CONFIDENTIAL - INTERNAL USE ONLY - DP DIVISION.
000700*---------------------------------------------------------*
000800*  GRBANK8  -  CARD PIN CHANGE RUN                        *
000900*                                                          *
001000*  STANDALONE BATCH JOB.  READS THE PIN-CHANGE REQUEST     *
001100*  FILE AND, FOR EACH REQUEST, VERIFIES THE PRESENTED OLD   *
001200*  PIN AGAINST THE CARD MASTER AND THAT THE NEW PIN IS A    *
001300*  CLEAN 4-DIGIT NUMBER, THEN REWRITES THE CARD MASTER.     *
001400*  LIFTED FROM THE OLD CHANGE-CLAVE CRT SCREEN, WHICH USED  *
001500*  THE SAME OPEN-I-O/READ/REWRITE SEQUENCE AGAINST THE      *
001600*  CARD FILE.                                               *
001700*---------------------------------------------------------*
001800*  C H A N G E   L O G                                    *
001900*---------------------------------------------------------*
002000* 12/01/87 RA   ORIGINAL PROGRAM - PIN CHANGE LOGIC LIFTED   *
002100*               OUT OF THE OLD CHANGE-CLAVE CRT SCREEN.      *
002200* 05/14/92 DM   ADDED THE REPEAT-PIN CHECK SO A MISTYPED      *
002300*               NEW PIN CANNOT SLIP THROUGH UNNOTICED         *
002400*               (CR-0940).                                    *
002500* 09/30/93 KO   DROPPED THE REPEAT-PIN FIELD AGAIN - THE NEW  *
002600*               UPSTREAM REQUEST FORMAT ALREADY CONFIRMS THE  *
002700*               NEW PIN BEFORE THIS JOB EVER SEES IT; ADDED   *
002800*               THE EXPLICIT 4-DIGIT-NUMERIC CHECK INSTEAD    *
002900*               OF RELYING ON THE PICTURE CLAUSE ALONE        *
003000*               (CR-1958).                                    *
003100* 08/04/98 PV   Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM;   *
003200*               NO CHANGE REQUIRED.                            *
003300*---------------------------------------------------------*
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-370.
003800 OBJECT-COMPUTER.  IBM-370.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     UPSI-0 IS GRB8-TRACE-SWITCH
004200         ON STATUS IS GRB8-TRACE-ON
004300         OFF STATUS IS GRB8-TRACE-OFF.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT CARD-MASTER ASSIGN TO CARDMSTR
004800         ORGANIZATION IS INDEXED
004900         ACCESS MODE IS DYNAMIC
005000         RECORD KEY IS CDM-NUMBER
005100         FILE STATUS IS FS-CARD.
005200
005300     SELECT PIN-CHANGE-REQUEST ASSIGN TO PINCHREQ
005400         ORGANIZATION IS SEQUENTIAL
005500         FILE STATUS IS FS-REQ.
005600
005700     SELECT PIN-CHANGE-RESULT ASSIGN TO PINCHRSL
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS IS FS-RSLT.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  CARD-MASTER
006400     LABEL RECORD STANDARD.
006500 01  CARD-MASTER-REC.
006600     05  CDM-ID                   PIC 9(09).
006700     05  CDM-ACCOUNT-ID           PIC 9(09).
006800     05  CDM-NUMBER               PIC 9(16).
006900     05  CDM-CVV                  PIC 9(03).
007000     05  CDM-EXPIRY               PIC 9(08).
007100     05  CDM-PIN                  PIC 9(04).
007200     05  CDM-TYPE                 PIC X(06).
007300     05  CDM-STATUS               PIC X(08).
007400     05  FILLER                   PIC X(02).
007500
007600*    OVERLAY NAMING THE SAME CARD RECORD BY ITS AUTHORIZATION
007700*    FIELDS ONLY - WHAT THIS JOB ACTUALLY COMPARES AGAINST
007800*    THE PRESENTED PIN, NOTHING ELSE ON THE CARD.
007900 01  CARD-MASTER-AUTH-R REDEFINES CARD-MASTER-REC.
008000     05  CDA-ID                   PIC 9(09).
008100     05  CDA-ACCOUNT-ID           PIC 9(09).
008200     05  CDA-NUMBER               PIC 9(16).
008300     05  FILLER                   PIC X(03).
008400     05  FILLER                   PIC X(08).
008500     05  CDA-PIN                  PIC 9(04).
008600     05  FILLER                   PIC X(16).
008700
008800 FD  PIN-CHANGE-REQUEST
008900     LABEL RECORD STANDARD.
009000 01  PIN-CHANGE-REQUEST-REC.
009100     05  PCR-CARD-NUMBER          PIC 9(16).
009200     05  PCR-OLD-PIN              PIC X(04).
009300     05  PCR-NEW-PIN              PIC X(04).
009400     05  FILLER                   PIC X(08).
009500
009600*    OVERLAY NAMING THE SAME BYTES BY WHAT THE COUNTER CLERK
009700*    ACTUALLY TYPES WHEN TAKING A PIN-CHANGE REQUEST OVER
009800*    THE PHONE.
009900 01  PIN-CHANGE-REQUEST-PHONE-R
010000         REDEFINES PIN-CHANGE-REQUEST-REC.
010100     05  PCP-PRESENTED-CARD       PIC 9(16).
010200     05  PCP-PRESENTED-OLD-PIN    PIC X(04).
010300     05  PCP-REQUESTED-NEW-PIN    PIC X(04).
010400     05  FILLER                   PIC X(08).
010500
010600 FD  PIN-CHANGE-RESULT
010700     LABEL RECORD STANDARD.
010800 01  PIN-CHANGE-RESULT-REC.
010900     05  PCS-CARD-NUMBER          PIC 9(16).
011000     05  PCS-STATUS               PIC X(08).
011100     05  PCS-REASON               PIC X(40).
011150     05  FILLER                   PIC X(06).                      LF090508
011200
011300 WORKING-STORAGE SECTION.
011400 77  FS-CARD                      PIC X(02).
011500 77  FS-REQ                       PIC X(02).
011600 77  FS-RSLT                      PIC X(02).
011700 77  WS-EOF-SWITCH                PIC X(01) VALUE "N".
011800     88  WS-AT-EOF                VALUE "Y".
011900
012000 01  WS-TRACE-LINE.
012100     05  FILLER                   PIC X(10) VALUE
012200         "GRBANK8 - ".
012300     05  WS-TR-CARD               PIC 9(16).
012400     05  FILLER                   PIC X(02) VALUE SPACES.
012500     05  WS-TR-RESULT             PIC X(08).
012600     05  FILLER                   PIC X(14) VALUE SPACES.
012700
012800 01  WS-TRACE-LINE-R REDEFINES WS-TRACE-LINE.
012900     05  FILLER                   PIC X(50).
013000
013100 PROCEDURE DIVISION.
013200 0000-MAINLINE.
013300     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
013400     PERFORM 1000-PROCESS-REQUESTS THRU 1000-EXIT
013500         UNTIL WS-AT-EOF.
013600     PERFORM 9900-CLOSE-DOWN THRU 9900-EXIT.
013700     STOP RUN.
013800
013900 0100-INITIALIZE.
014000     OPEN I-O CARD-MASTER.
014100     IF FS-CARD NOT = "00"
014200         DISPLAY "GRBANK8 - CARD MASTER OPEN FAILED " FS-CARD
014300         PERFORM 9999-ABORT THRU 9999-EXIT
014400     END-IF.
014500     OPEN INPUT PIN-CHANGE-REQUEST.
014600     IF FS-REQ NOT = "00"
014700         DISPLAY "GRBANK8 - PIN REQUEST OPEN FAILED " FS-REQ
014800         PERFORM 9999-ABORT THRU 9999-EXIT
014900     END-IF.
015000     OPEN OUTPUT PIN-CHANGE-RESULT.
015100     IF FS-RSLT NOT = "00"
015200         DISPLAY "GRBANK8 - PIN RESULT OPEN FAILED " FS-RSLT
015300         PERFORM 9999-ABORT THRU 9999-EXIT
015400     END-IF.
015500     PERFORM 1050-READ-REQUEST THRU 1050-EXIT.
015600 0100-EXIT.
015700     EXIT.
015800
015900 1000-PROCESS-REQUESTS.
016000     PERFORM 2000-VALIDATE-PIN-CHANGE THRU 2000-EXIT.
016100     PERFORM 1050-READ-REQUEST THRU 1050-EXIT.
016200 1000-EXIT.
016300     EXIT.
016400
016500 1050-READ-REQUEST.
016600     READ PIN-CHANGE-REQUEST
016700         AT END MOVE "Y" TO WS-EOF-SWITCH
016800     END-READ.
016900 1050-EXIT.
017000     EXIT.
017100
017200*    CARD MUST EXIST; THE PRESENTED OLD PIN MUST MATCH THE
017300*    CARD MASTER; THE NEW PIN MUST BE EXACTLY 4 NUMERIC
017400*    DIGITS.  CHECKS RUN IN THAT ORDER, FIRST FAILURE WINS.
017500 2000-VALIDATE-PIN-CHANGE.
017600     MOVE SPACES TO PIN-CHANGE-RESULT-REC.
017700     MOVE PCR-CARD-NUMBER TO PCS-CARD-NUMBER.
017800     MOVE PCR-CARD-NUMBER TO CDM-NUMBER.
017900     READ CARD-MASTER
018000         INVALID KEY
018100             MOVE "REJECT" TO PCS-STATUS
018200             MOVE "INVALID CARD NUMBER" TO PCS-REASON
018300             WRITE PIN-CHANGE-RESULT-REC
018400             GO TO 2000-EXIT
018500     END-READ.
018600     IF PCR-OLD-PIN NOT = CDM-PIN
018700         MOVE "REJECT" TO PCS-STATUS
018800         MOVE "OLD PIN DOES NOT MATCH" TO PCS-REASON              DM051492
018900         WRITE PIN-CHANGE-RESULT-REC
019000         GO TO 2000-EXIT
019100     END-IF.
019200     IF PCR-NEW-PIN NOT NUMERIC
019300         MOVE "REJECT" TO PCS-STATUS
019400         MOVE "NEW PIN MUST BE 4 DIGITS" TO PCS-REASON
019500         WRITE PIN-CHANGE-RESULT-REC
019600         GO TO 2000-EXIT
019700     END-IF.
019800     PERFORM 2100-POST-PIN-CHANGE THRU 2100-EXIT.
019900 2000-EXIT.
020000     EXIT.
020100
020200 2100-POST-PIN-CHANGE.
020300     MOVE PCR-NEW-PIN TO CDM-PIN.
020400     REWRITE CARD-MASTER-REC
020500         INVALID KEY
020600             MOVE "REJECT" TO PCS-STATUS
020700             MOVE "REWRITE FAILED ON CARD MASTER"
020800                 TO PCS-REASON
020900             WRITE PIN-CHANGE-RESULT-REC
021000             GO TO 2100-EXIT
021100     END-REWRITE.
021200     MOVE "DONE"         TO PCS-STATUS.
021300     MOVE "PIN CHANGED"  TO PCS-REASON.
021400     WRITE PIN-CHANGE-RESULT-REC.
021500     IF GRB8-TRACE-ON
021600         MOVE CDM-NUMBER TO WS-TR-CARD
021700         MOVE PCS-STATUS TO WS-TR-RESULT
021800         DISPLAY WS-TRACE-LINE
021900     END-IF.
022000 2100-EXIT.
022100     EXIT.
022200
022300 9900-CLOSE-DOWN.
022400     CLOSE CARD-MASTER.
022500     CLOSE PIN-CHANGE-REQUEST.
022600     CLOSE PIN-CHANGE-RESULT.
022700 9900-EXIT.
022800     EXIT.
022900
023000 9999-ABORT.
023100     DISPLAY "GRBANK8 - RUN ABORTED".
023200     STOP RUN.
023300 9999-EXIT.
023400     EXIT.
