000000 IDENTIFICATION DIVISION.
000100 PROGRAM-ID. GRBANK4.
000200 AUTHOR. R ASHCROFT.
000300 INSTALLATION. GRINGOTTS TRUST BANK - DATA PROCESSING.
000400 DATE-WRITTEN. 11/09/1987.
000500 DATE-COMPILED.
000600 SECURITY.  CONFIDENTIAL - INTERNAL USE ONLY - DP DIVISION.
000700*---------------------------------------------------------*
000800*  GRBANK4  -  WITHDRAWAL / CARD-PURCHASE POSTING ENGINE  *
000900*                                                         *
001000*  CALLED BY GRBANK1 FOR A PURCHASE MOVEMENT ONCE THE     *
001100*  PRESENTED CARD HAS CLEARED GRBANK7 AUTHORIZATION.       *
001200*  VALIDATES THAT THE AMOUNT IS POSITIVE AND THAT THE     *
001300*  ACCOUNT CARRIES ENOUGH BALANCE, THEN DEBITS IT AND      *
001400*  HANDS BACK THE JOURNAL DESCRIPTION FIELDS TO GRBANK1.   *
001500*---------------------------------------------------------*
001600*  C H A N G E   L O G                                    *
001700*---------------------------------------------------------*
001800* 11/09/87 RA   ORIGINAL PROGRAM - CASH WITHDRAWAL LOGIC   *
001900*               LIFTED OUT OF THE OLD BRANCH TELLER MENU.  *
002000* 04/22/91 DM   WIDENED EP-AMOUNT/EP-SRC-BALANCE TO        *
002100*               S9(13)V99 FOR THE NEW CORPORATE ACCOUNTS.  *
002200* 09/30/93 KO   RE-PURPOSED FOR CARD-PURCHASE POSTING;     *
002300*               SUFFICIENT-FUNDS CHECK NOW SHARED WITH     *
002400*               THE OLD CASH-WITHDRAWAL PATH.               *
002500* 08/04/98 PV   Y2K REVIEW - NO DATE FIELDS IN THIS MODULE; *
002600*               NO CHANGE REQUIRED.                         *
002700* 09/05/08 LF   WIDENED THE CALLING LINKAGE BY FOUR BYTES TO *
002800*               MATCH GRBANK1'S NEW PARAMETER BLOCK; ALSO   *
002900*               TRIMMED THE POSITIVE-AMOUNT REJECT WORDING  *
003000*               TO MATCH THE OTHER ENGINES' PHRASING        *
003100*               (CR-3301).                                   *
003200* 11/12/09 RH   POSTING AUDIT FOUND THIS ENGINE WAS WRITING  *
003300*               A BARE "PURCHASE" JOURNAL TYPE AND A FIXED   *
003400*               DESCRIPTION INSTEAD OF "CARD-PURCHASE" AND   *
003500*               "CARD PURCHASE: " PLUS THE CARD'S LAST 4     *
003600*               DIGITS - CORRECTED TO MATCH THE POSTING      *
003700*               STANDARD THE STATEMENT PROGRAM EXPECTS       *
003800*               (CR-4420).                                   *
003900*---------------------------------------------------------*
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-370.
004400 OBJECT-COMPUTER.  IBM-370.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     UPSI-0 IS GRB4-TRACE-SWITCH
004800         ON STATUS IS GRB4-TRACE-ON
004900         OFF STATUS IS GRB4-TRACE-OFF.
005000
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300 01  WS-WORK-AMOUNTS.
005400     05  WS-WHOLE-EUR             PIC S9(11) COMP.
005500     05  WS-DECI-CENTS            PIC 9(02) COMP.
005600     05  FILLER                   PIC X(04).
005700
005800*    REDEFINITION USED WHEN THE AMOUNT MUST BE SPLIT FOR THE
005900*    OLD-STYLE WHOLE/CENTS AUDIT TRACE (UPSI-0 ON).
006000 01  WS-WORK-AMOUNTS-R REDEFINES WS-WORK-AMOUNTS.
006100     05  WS-WORK-CENTS-TOTAL      PIC S9(15) COMP.
006200     05  FILLER                   PIC X(02).
006300
006400 01  WS-TRACE-LINE.
006500     05  FILLER                   PIC X(10) VALUE
006600         "GRBANK4 - ".
006700     05  WS-TR-ACCT               PIC 9(09).
006800     05  FILLER                   PIC X(02) VALUE SPACES.
006900     05  WS-TR-AMOUNT             PIC Z,ZZZ,ZZZ,ZZ9.99-.
007000
007100 01  WS-TRACE-LINE-R REDEFINES WS-TRACE-LINE.
007200     05  FILLER                   PIC X(42).
007300
007400*    SAME SHAPE GRBANK1 BUILDS AS WS-ENGINE-PARMS; THE FIELDS
007500*    THIS ENGINE DOES NOT USE ARE CARRIED ALONG UNCHANGED.
007600 LINKAGE SECTION.
007700 01  LK-ENGINE-PARMS.
007800     05  LK-SRC-ACCT-ID           PIC 9(09).
007900     05  LK-TGT-ACCT-ID           PIC 9(09).
008000     05  LK-SRC-BALANCE           PIC S9(13)V99.
008100     05  LK-TGT-BALANCE           PIC S9(13)V99.
008200     05  LK-SRC-ACCT-NUMBER       PIC 9(12).
008300     05  LK-TGT-ACCT-NUMBER       PIC 9(12).
008400     05  LK-AMOUNT                PIC S9(13)V99.
008500     05  LK-MVT-TYPE              PIC X(08).
008600     05  LK-JRN-TYPE              PIC X(13).
008700     05  LK-JRN-DESC              PIC X(40).
008800     05  LK-CARD-NUMBER           PIC 9(16).
008900     05  LK-CARD-CVV              PIC 9(03).
009000     05  LK-CARD-PIN              PIC 9(04).
009100     05  LK-CARD-EXPIRY           PIC 9(08).
009200     05  LK-CARD-STATUS           PIC X(08).
009300     05  LK-CARD-ACCOUNT-ID       PIC 9(09).
009400     05  LK-ACCEPT-FLAG           PIC X(01).
009500         88  LK-ACCEPTED          VALUE "Y".
009600         88  LK-REFUSED           VALUE "N".
009700     05  LK-REASON                PIC X(40).
009800     05  LK-RUN-DATE              PIC 9(08).
009900     05  LK-RUN-TIME              PIC 9(06).
010000     05  FILLER                   PIC X(04).                      LF090508
010100
010200*    OVERLAY NAMING THE LEADING LINKAGE BYTES BY THE ONLY
010300*    FIELDS THIS ENGINE ACTUALLY TOUCHES - THE CARD AND
010400*    TARGET-ACCOUNT FIELDS ARE SOMEBODY ELSE'S BUSINESS.
010500 01  LK-ENGINE-PARMS-WD-R REDEFINES LK-ENGINE-PARMS.
010600     05  WD-SRC-ACCT-ID            PIC 9(09).
010700     05  FILLER                    PIC X(09).
010800     05  WD-SRC-BALANCE            PIC S9(13)V99.
010900     05  FILLER                    PIC X(222).                    LF090508
011000
011100 PROCEDURE DIVISION USING LK-ENGINE-PARMS.
011200 0000-MAINLINE.
011300     PERFORM 2000-VALIDATE-WITHDRAWAL THRU 2000-EXIT.
011400     IF LK-ACCEPTED
011500         PERFORM 2100-POST-WITHDRAWAL THRU 2100-EXIT
011600     END-IF.
011700     GOBACK.
011800
011900 2000-VALIDATE-WITHDRAWAL.
012000     MOVE "Y" TO LK-ACCEPT-FLAG.
012100     IF LK-AMOUNT NOT > ZERO
012200         MOVE "N" TO LK-ACCEPT-FLAG
012300        MOVE "AMOUNT MUST BE POSITIVE"                            LF090508
012400             TO LK-REASON
012500         GO TO 2000-EXIT
012600     END-IF.
012700     IF LK-AMOUNT > LK-SRC-BALANCE
012800         MOVE "N" TO LK-ACCEPT-FLAG
012900         MOVE "INSUFFICIENT FUNDS" TO LK-REASON                   KO093093
013000     END-IF.
013100 2000-EXIT.
013200     EXIT.
013300
013400 2100-POST-WITHDRAWAL.
013500     SUBTRACT LK-AMOUNT FROM LK-SRC-BALANCE.
013600     MOVE "CARD-PURCHASE"  TO LK-JRN-TYPE.                        RH111209
013700     MOVE SPACES TO LK-JRN-DESC.                                  RH111209
013800     STRING "CARD PURCHASE: " LK-CARD-NUMBER(13:4)                RH111209
013900         DELIMITED BY SIZE INTO LK-JRN-DESC.                      RH111209
014000     MOVE ZERO             TO LK-TGT-ACCT-ID.
014100     MOVE ZERO             TO LK-TGT-BALANCE.
014200     IF GRB4-TRACE-ON
014300         MOVE LK-SRC-ACCT-ID TO WS-TR-ACCT
014400         MOVE LK-AMOUNT      TO WS-TR-AMOUNT
014500         DISPLAY WS-TRACE-LINE
014600     END-IF.
014700 2100-EXIT.
014800     EXIT.
