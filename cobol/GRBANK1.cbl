000000 IDENTIFICATION DIVISION.
000100 PROGRAM-ID. GRBANK1.
000200 AUTHOR. R ASHCROFT.
000300 INSTALLATION. GRINGOTTS TRUST BANK - DATA PROCESSING.
000400 DATE-WRITTEN. 11/02/1987.
000500 DATE-COMPILED.
000600 SECURITY.  CONFIDENTIAL - INTERNAL USE ONLY - DP DIVISION.
000700*---------------------------------------------------------*
000800*  GRBANK1  -  DAILY MONEY-MOVEMENT POSTING RUN           *
000900*                                                         *
001000*  LOADS THE ACCOUNT MASTER INTO A TABLE, THEN READS THE  *
001100*  DAY'S MOVEMENT FILE IN ARRIVAL ORDER.  EACH MOVEMENT IS *
001200*  VALIDATED AND POSTED BY THE APPROPRIATE ENGINE          *
001300*  (GRBANK4 WITHDRAW, GRBANK5 DEPOSIT, GRBANK6 TRANSFER,   *
001400*  GRB7AUTH CARD AUTH - WHICH KEEPS ITS OWN CARD MASTER)   *
001500*  AND EITHER JOURNALED OR REJECTED.  AT END OF FILE THE   *
001600*  ACCOUNT MASTER IS REWRITTEN AND THE REPORT IS PRINTED.  *
001700*---------------------------------------------------------*
001800*  C H A N G E   L O G                                    *
001900*---------------------------------------------------------*
002000* 11/02/87 RA   ORIGINAL PROGRAM - REPLACES THE OLD CARD/  *
002100*               PIN LOGON MENU.  DRIVES THE MOVEMENT FILE  *
002200*               AGAINST THE ACCOUNT MASTER.                *
002300* 02/18/88 RA   ADDED CARD-DEPOSIT AND PURCHASE DISPATCH   *
002400*               VIA GRBANK7 CARD AUTHORIZATION.             *
002500* 07/09/89 DM   ADDED PER-ACCOUNT CONTROL BREAK ON THE     *
002600*               ACTIVITY REPORT (CR-1140).                 *
002700* 04/22/91 DM   WIDENED ACM-BALANCE AND JRN-AMOUNT TO      *
002800*               S9(13)V99 FOR THE NEW CORPORATE ACCOUNTS.  *
002900* 09/30/93 KO   REJECT FILE SPLIT OUT FROM THE JOURNAL -    *
003000*               REFUSED MOVEMENTS NO LONGER JOURNALED.     *
003100* 12/11/96 KO   ADDED REJECT AND PER-TYPE ACCEPT COUNTERS  *
003200*               TO THE FINAL TOTALS LINE (CR-2208).         *
003300* 08/04/98 PV   Y2K - CDM-EXPIRY AND JRN-TIMESTAMP REVIEWED *
003400*               FOR 4-DIGIT CENTURY; NO DATA CHANGE NEEDED. *
003500* 01/14/99 PV   Y2K - WS-RUN-DATE NOW CARRIES A 4-DIGIT     *
003600*               YEAR THROUGHOUT (CR-2390).                  *
003700* 06/02/03 LF   CARD-NUMBER TABLE NOW SEARCHED BY SEARCH    *
003800*               ALL INSTEAD OF A SEQUENTIAL SCAN.           *
003900* 03/19/07 LF   CORRECTED SELF-TRANSFER REJECT WORDING TO   *
004000*               MATCH THE STATEMENT PROGRAM (CR-3115).       *
004100* 09/05/08 LF   CARD AUTHORIZATION CALLS NOW NAME THE        *
004200*               AUTHORIZATION ENTRY POINT GRB7AUTH DIRECTLY -*
004300*               GRBANK7 ITSELF IS NOW A SEPARATE STANDALONE  *
004400*               CARD-ISSUANCE RUN AND NO LONGER SHARES THE   *
004500*               MAIN ENTRY POINT WITH THE AUTH LOGIC.         *
004600* 11/12/09 RH   AUDIT FOUND EP-RUN-DATE/EP-RUN-TIME WERE NEVER *
004700*               LOADED BEFORE THE GRB7AUTH CALL, SO THE       *
004800*               EXPIRY CHECK IN GRBANK7 WAS COMPARING AGAINST  *
004900*               ZERO AND COULD NEVER FIRE - NOW SET ONCE AT    *
005000*               INITIALIZATION TIME (CR-4420).                 *
005100* 02/22/10 RH   1300-DO-TRANSFER AND 1400-DO-PURCHASE WERE      *
005200*               RAISING SENDER/RECEIVER/ACCOUNT-NOT-FOUND       *
005300*               BEFORE THE SAME-ACCOUNT, AMOUNT-POSITIVE AND    *
005400*               TRANSFER/PURCHASE AMOUNT CHECKS THAT GRBANK6    *
005500*               AND GRBANK4 OWN - A BAD MOVEMENT AGAINST A      *
005600*               MISSING ACCOUNT WAS REJECTED FOR THE WRONG      *
005700*               REASON.  BOTH CHECKS NOW RUN IN GRBANK1 AHEAD   *
005800*               OF THE ACCOUNT LOOKUP RESULT SO THE REJECT      *
005900*               ORDER MATCHES THE POSTING STANDARD (CR-4468).   *
006000* 03/08/10 RH   REMOVED 0300-LOAD-CARDS, WS-CARD-TABLE AND THE       *
006100*               CARD-MASTER-FILE FD - THE TABLE WAS LOADED AND       *
006200*               COUNTED BUT NEVER SEARCHED; EVERY REAL CARD LOOKUP   *
006300*               GOES THROUGH GRB7AUTH, WHICH OPENS ITS OWN INDEXED   *
006400*               CARD MASTER IN GRBANK7 (CR-4502).                   *
006500* 03/15/10 RH   DAILY ACTIVITY REPORT WAS PRINTING THE INTERNAL    *
006600*               JRN-ACCOUNT-ID/JRN-TARGET-ID IDS IN THE SOURCE/    *
006700*               TARGET NUMBER COLUMNS INSTEAD OF THE 12-DIGIT      *
006800*               ACCOUNT NUMBER - ADDED JRN-SRC-ACCT-NUMBER AND     *
006900*               JRN-TGT-ACCT-NUMBER TO THE JOURNAL AND WIRED THEM  *
007000*               THROUGH FROM EP-SRC/TGT-ACCT-NUMBER (CR-4503).     *
007100*---------------------------------------------------------*
007200
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SOURCE-COMPUTER.  IBM-370.
007600 OBJECT-COMPUTER.  IBM-370.
007700 SPECIAL-NAMES.
007800     C01 IS TOP-OF-FORM
007900     UPSI-0 IS GRB1-RERUN-SWITCH
008000         ON STATUS IS GRB1-RERUN
008100         OFF STATUS IS GRB1-NOT-RERUN.
008200
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500     SELECT ACCOUNT-MASTER-FILE ASSIGN TO ACCTMAST
008600         ORGANIZATION IS SEQUENTIAL
008700         FILE STATUS IS FS-ACCT.
008800
008900     SELECT MOVEMENT-FILE ASSIGN TO MVTFILE
009000         ORGANIZATION IS SEQUENTIAL
009100         FILE STATUS IS FS-MVT.
009200
009300     SELECT JOURNAL-FILE ASSIGN TO JRNLFILE
009400         ORGANIZATION IS SEQUENTIAL
009500         FILE STATUS IS FS-JRN.
009600
009700     SELECT REJECT-FILE ASSIGN TO REJFILE
009800         ORGANIZATION IS SEQUENTIAL
009900         FILE STATUS IS FS-REJ.
010000
010100     SELECT ACCOUNT-OUT-FILE ASSIGN TO ACCTOUT
010200         ORGANIZATION IS SEQUENTIAL
010300         FILE STATUS IS FS-ACTO.
010400
010500     SELECT REPORT-FILE ASSIGN TO RPTFILE
010600         ORGANIZATION IS LINE SEQUENTIAL
010700         FILE STATUS IS FS-RPT.
010800
010900 DATA DIVISION.
011000 FILE SECTION.
011100 FD  ACCOUNT-MASTER-FILE
011200     LABEL RECORDS ARE STANDARD
011300     RECORDING MODE IS F.
011400 01  ACCOUNT-MASTER-REC.
011500     02  ACM-ID                  PIC 9(09).
011600     02  ACM-USER-ID             PIC 9(09).
011700     02  ACM-NUMBER              PIC 9(12).
011800     02  ACM-BALANCE             PIC S9(13)V99.
011900     02  ACM-TYPE                PIC X(08).
012000     02  ACM-STATUS              PIC X(08).
012100     02  FILLER                  PIC X(06).
012200
012300 FD  MOVEMENT-FILE
012400     LABEL RECORDS ARE STANDARD
012500     RECORDING MODE IS F.
012600 01  MOVEMENT-REC.
012700     02  MVT-TYPE                PIC X(08).
012800     02  MVT-ACCOUNT-ID          PIC 9(09).
012900     02  MVT-TARGET-ID           PIC 9(09).
013000     02  MVT-CARD-NUMBER         PIC 9(16).
013100     02  MVT-CVV                 PIC 9(03).
013200     02  MVT-PIN                 PIC 9(04).
013300     02  MVT-AMOUNT              PIC S9(13)V99.
013400     02  FILLER                  PIC X(05).
013500
013600 FD  JOURNAL-FILE
013700     LABEL RECORDS ARE STANDARD
013800     RECORDING MODE IS F.
013900 01  JOURNAL-REC.
014000     02  JRN-REF-ID              PIC X(16).
014100     02  JRN-ACCOUNT-ID          PIC 9(09).
014200     02  JRN-TARGET-ID           PIC 9(09).
014300     02  JRN-SRC-ACCT-NUMBER     PIC 9(12).                      RH031510
014400     02  JRN-TGT-ACCT-NUMBER     PIC 9(12).                      RH031510
014500     02  JRN-AMOUNT              PIC S9(13)V99.
014600     02  JRN-TYPE                PIC X(13).
014700     02  JRN-DESC                PIC X(40).
014800     02  JRN-SRC-BAL-AFTER       PIC S9(13)V99.
014900     02  JRN-TGT-BAL-AFTER       PIC S9(13)V99.
015000     02  JRN-TIMESTAMP           PIC 9(14).
015100     02  FILLER                  PIC X(06).
015200
015300 FD  REJECT-FILE
015400     LABEL RECORDS ARE STANDARD
015500     RECORDING MODE IS F.
015600 01  REJECT-REC.
015700     02  REJ-MVT-TYPE             PIC X(08).
015800     02  REJ-ACCOUNT-ID           PIC 9(09).
015900     02  REJ-AMOUNT               PIC S9(13)V99.
016000     02  REJ-REASON               PIC X(40).
016100     02  FILLER                   PIC X(06).                      LF090508
016200
016300 FD  ACCOUNT-OUT-FILE
016400     LABEL RECORDS ARE STANDARD
016500     RECORDING MODE IS F.
016600 01  ACCOUNT-OUT-REC.
016700     02  ACO-ID                   PIC 9(09).
016800     02  ACO-USER-ID              PIC 9(09).
016900     02  ACO-NUMBER               PIC 9(12).
017000     02  ACO-BALANCE              PIC S9(13)V99.
017100     02  ACO-TYPE                 PIC X(08).
017200     02  ACO-STATUS               PIC X(08).
017300     02  FILLER                   PIC X(06).
017400
017500 FD  REPORT-FILE
017600     LABEL RECORDS ARE OMITTED
017700     RECORDING MODE IS F.
017800 01  REPORT-LINE                  PIC X(132).
017900
018000 WORKING-STORAGE SECTION.
018100 77  FS-ACCT                      PIC X(02).
018200 77  FS-MVT                       PIC X(02).
018300 77  FS-JRN                       PIC X(02).
018400 77  FS-REJ                       PIC X(02).
018500 77  FS-ACTO                      PIC X(02).
018600 77  FS-RPT                       PIC X(02).
018700
018800 01  WS-RUN-DATE-TIME.
018900     05  WS-RUN-DATE              PIC 9(08).
019000     05  WS-RUN-TIME              PIC 9(06).
019100     05  FILLER                   PIC X(06).                      LF090508
019200
019300*    REDEFINITION USED TO SPLIT THE RUN DATE FOR THE REPORT
019400*    HEADING WITHOUT A SECOND MOVE OF THE WHOLE GROUP.
019500 01  WS-RUN-DATE-SPLIT REDEFINES WS-RUN-DATE-TIME.
019600     05  WS-RUN-YEAR              PIC 9(04).
019700     05  WS-RUN-MONTH             PIC 9(02).
019800     05  WS-RUN-DAY               PIC 9(02).
019900     05  FILLER                   PIC X(06).
020000
020100 01  WS-ACCOUNT-TABLE.
020200     05  WS-ACCT-ENTRY OCCURS 2000 TIMES
020300             ASCENDING KEY IS WS-ACCT-ID
020400             INDEXED BY WS-ACCT-IDX.
020500         10  WS-ACCT-ID           PIC 9(09).
020600         10  WS-ACCT-USER-ID      PIC 9(09).
020700         10  WS-ACCT-NUMBER       PIC 9(12).
020800         10  WS-ACCT-BALANCE      PIC S9(13)V99.
020900         10  WS-ACCT-TYPE         PIC X(08).
021000         10  WS-ACCT-STATUS       PIC X(08).
021100
021200*    REDEFINITION USED ONLY WHEN A PARAGRAPH NEEDS TO ADDRESS
021300*    AN ENTRY BY RAW SUBSCRIPT INSTEAD OF THE SEARCH-ALL INDEX.
021400 01  WS-ACCOUNT-TABLE-R REDEFINES WS-ACCOUNT-TABLE.
021500     05  WS-ACCT-ENTRY-R OCCURS 2000 TIMES.
021600         10  WS-ACCT-ID-R         PIC 9(09).
021700         10  FILLER               PIC X(41).
021800
021900 01  WS-SUBSCRIPTS.
022000     05  WS-ACCT-COUNT            PIC 9(04) COMP.
022100     05  WS-SRC-SUB               PIC 9(04) COMP.
022200     05  WS-TGT-SUB               PIC 9(04) COMP.
022300     05  WS-SEQ-NBR               PIC 9(06) COMP.
022400     05  FILLER                   PIC X(04).                      LF090508
022500
022600 01  WS-COUNTERS.
022700     05  WS-MVT-READ              PIC 9(07) COMP.
022800     05  WS-MVT-ACCEPTED          PIC 9(07) COMP.
022900     05  WS-MVT-REJECTED          PIC 9(07) COMP.
023000     05  WS-CNT-CASH-DEP          PIC 9(07) COMP.
023100     05  WS-CNT-CARD-DEP          PIC 9(07) COMP.
023200     05  WS-CNT-TRANSFER          PIC 9(07) COMP.
023300     05  WS-CNT-PURCHASE          PIC 9(07) COMP.
023400     05  WS-TOT-DEPOSITED         PIC S9(13)V99.
023500     05  WS-TOT-TRANSFERRED       PIC S9(13)V99.
023600     05  WS-TOT-PURCHASED         PIC S9(13)V99.
023700     05  FILLER                   PIC X(06).                      LF090508
023800
023900 01  WS-MOVEMENT-SWITCHES.
024000     05  WS-ACCEPTED-SW           PIC X(01) VALUE "N".
024100         88  MVT-ACCEPTED         VALUE "Y".
024200     05  WS-REJECT-REASON         PIC X(40).
024300     05  WS-FIRST-DETAIL-SW       PIC X(01) VALUE "Y".
024400         88  WS-FIRST-DETAIL      VALUE "Y".
024500     05  FILLER                   PIC X(04).                      LF090508
024600
024700*    ENGINE LINKAGE WORK AREA - PASSED TO GRBANK4/5/6/7
024800*    THROUGH CALL ... USING.  ONE COMMON SHAPE KEEPS ALL
024900*    FOUR ENGINES' LINKAGE SECTIONS IN STEP.
025000 01  WS-ENGINE-PARMS.
025100     05  EP-SRC-ACCT-ID           PIC 9(09).
025200     05  EP-TGT-ACCT-ID           PIC 9(09).
025300     05  EP-SRC-BALANCE           PIC S9(13)V99.
025400     05  EP-TGT-BALANCE           PIC S9(13)V99.
025500     05  EP-SRC-ACCT-NUMBER       PIC 9(12).
025600     05  EP-TGT-ACCT-NUMBER       PIC 9(12).
025700     05  EP-AMOUNT                PIC S9(13)V99.
025800     05  EP-MVT-TYPE              PIC X(08).
025900     05  EP-JRN-TYPE              PIC X(13).
026000     05  EP-JRN-DESC              PIC X(40).
026100     05  EP-CARD-NUMBER           PIC 9(16).
026200     05  EP-CARD-CVV              PIC 9(03).
026300     05  EP-CARD-PIN              PIC 9(04).
026400     05  EP-CARD-EXPIRY           PIC 9(08).
026500     05  EP-CARD-STATUS           PIC X(08).
026600     05  EP-CARD-ACCOUNT-ID       PIC 9(09).
026700     05  EP-ACCEPT-FLAG           PIC X(01).
026800         88  EP-ACCEPTED          VALUE "Y".
026900         88  EP-REFUSED           VALUE "N".
027000     05  EP-REASON                PIC X(40).
027100     05  EP-RUN-DATE              PIC 9(08).
027200     05  EP-RUN-TIME              PIC 9(06).
027300     05  FILLER                   PIC X(04).                      LF090508
027400
027500 01  WS-REPORT-LINES.
027600     05  WS-HEAD-1.
027700         10  FILLER               PIC X(38) VALUE SPACES.
027800         10  FILLER               PIC X(32) VALUE
027900             "GRINGOTTS TRUST BANK".
028000         10  FILLER               PIC X(20) VALUE
028100             "DAILY ACTIVITY REPORT".
028200         10  FILLER               PIC X(42) VALUE SPACES.
028300     05  WS-HEAD-2.
028400         10  FILLER               PIC X(06) VALUE "RUN DT".
028500         10  WS-H2-DATE           PIC 9999/99/99.
028600         10  FILLER               PIC X(10) VALUE SPACES.
028700         10  FILLER               PIC X(05) VALUE "PAGE ".
028800         10  WS-H2-PAGE           PIC ZZZ9.
028900         10  FILLER               PIC X(103) VALUE SPACES.
029000     05  WS-DETAIL-LINE.
029100         10  WS-DL-TYPE           PIC X(13).
029200         10  FILLER               PIC X(02) VALUE SPACES.
029300         10  WS-DL-SRC-NUMBER     PIC 9(12).
029400         10  FILLER               PIC X(02) VALUE SPACES.
029500         10  WS-DL-TGT-NUMBER     PIC Z(11)9.
029600         10  FILLER               PIC X(02) VALUE SPACES.
029700         10  WS-DL-AMOUNT         PIC Z,ZZZ,ZZZ,ZZ9.99-.
029800         10  FILLER               PIC X(02) VALUE SPACES.
029900         10  WS-DL-BAL-AFTER      PIC Z,ZZZ,ZZZ,ZZ9.99-.
030000         10  FILLER               PIC X(52) VALUE SPACES.
030100     05  WS-BREAK-LINE.
030200         10  FILLER               PIC X(04) VALUE SPACES.
030300         10  FILLER               PIC X(18) VALUE
030400             "ACCOUNT SUB-TOTAL ".
030500         10  WS-BL-ID             PIC 9(09).
030600         10  FILLER               PIC X(03) VALUE SPACES.
030700         10  WS-BL-LINES          PIC ZZZ9.
030800         10  FILLER               PIC X(10) VALUE
030900             " MOVEMENTS".
031000         10  WS-BL-NET            PIC Z,ZZZ,ZZZ,ZZ9.99-.
031100         10  FILLER               PIC X(57) VALUE SPACES.
031200     05  WS-TOTAL-LINE-1.
031300         10  FILLER               PIC X(19) VALUE
031400             "MOVEMENTS READ    ".
031500         10  WS-TL-READ           PIC ZZZ,ZZ9.
031600         10  FILLER               PIC X(06) VALUE SPACES.
031700         10  FILLER               PIC X(19) VALUE
031800             "MOVEMENTS ACCEPTED ".
031900         10  WS-TL-ACCEPT         PIC ZZZ,ZZ9.
032000         10  FILLER               PIC X(06) VALUE SPACES.
032100         10  FILLER               PIC X(19) VALUE
032200             "MOVEMENTS REJECTED ".
032300         10  WS-TL-REJECT         PIC ZZZ,ZZ9.
032400         10  FILLER               PIC X(31) VALUE SPACES.
032500     05  WS-TOTAL-LINE-2.
032600         10  FILLER               PIC X(14) VALUE
032700             "CASH-DEPOSIT  ".
032800         10  WS-TL-CASH           PIC ZZZ,ZZ9.
032900         10  FILLER               PIC X(14) VALUE
033000             "CARD-DEPOSIT  ".
033100         10  WS-TL-CARDDEP        PIC ZZZ,ZZ9.
033200         10  FILLER               PIC X(14) VALUE
033300             "TRANSFER      ".
033400         10  WS-TL-XFER           PIC ZZZ,ZZ9.
033500         10  FILLER               PIC X(14) VALUE
033600             "CARD-PURCHASE ".
033700         10  WS-TL-PURCH          PIC ZZZ,ZZ9.
033800         10  FILLER               PIC X(42) VALUE SPACES.
033900     05  WS-TOTAL-LINE-3.
034000         10  FILLER               PIC X(22) VALUE
034100             "TOTAL DEPOSITED      ".
034200         10  WS-TL-TOT-DEP        PIC Z,ZZZ,ZZZ,ZZ9.99-.
034300         10  FILLER               PIC X(22) VALUE
034400             "TOTAL TRANSFERRED    ".
034500         10  WS-TL-TOT-XFER       PIC Z,ZZZ,ZZZ,ZZ9.99-.
034600         10  FILLER               PIC X(22) VALUE
034700             "TOTAL PURCHASED      ".
034800         10  WS-TL-TOT-PUR        PIC Z,ZZZ,ZZZ,ZZ9.99-.
034900         10  FILLER               PIC X(32) VALUE SPACES.
035000
035100 01  WS-PAGE-NBR                  PIC 9(04) COMP VALUE 1.
035200 01  WS-LINE-CTR                  PIC 9(03) COMP VALUE 99.
035300 01  WS-PREV-ACCOUNT-ID           PIC 9(09) VALUE ZEROS.
035400 01  WS-BREAK-LINE-COUNT          PIC 9(05) COMP VALUE ZERO.
035500 01  WS-BREAK-NET-AMOUNT          PIC S9(13)V99 VALUE ZERO.
035600
035700 PROCEDURE DIVISION.
035800 0000-MAINLINE.
035900     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
036000     PERFORM 0200-LOAD-ACCOUNTS THRU 0200-EXIT.
036100     PERFORM 1000-PROCESS-MOVEMENTS THRU 1000-EXIT.
036200     PERFORM 8000-REWRITE-ACCOUNTS THRU 8000-EXIT.
036300     PERFORM 9000-PRINT-REPORT THRU 9000-EXIT.
036400     PERFORM 9900-CLOSE-DOWN THRU 9900-EXIT.
036500     STOP RUN.
036600
036700 0100-INITIALIZE.
036800     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
036900     ACCEPT WS-RUN-TIME FROM TIME.
037000     MOVE WS-RUN-DATE TO EP-RUN-DATE.                             RH111209
037100     MOVE WS-RUN-TIME TO EP-RUN-TIME.                             RH111209
037200     MOVE ZERO TO WS-ACCT-COUNT.
037300     MOVE ZERO TO WS-MVT-READ WS-MVT-ACCEPTED WS-MVT-REJECTED.
037400     MOVE ZERO TO WS-CNT-CASH-DEP WS-CNT-CARD-DEP.
037500     MOVE ZERO TO WS-CNT-TRANSFER WS-CNT-PURCHASE.
037600     MOVE ZERO TO WS-TOT-DEPOSITED WS-TOT-TRANSFERRED.
037700     MOVE ZERO TO WS-TOT-PURCHASED.
037800     OPEN INPUT MOVEMENT-FILE.
037900     IF FS-MVT NOT = "00"
038000         DISPLAY "GRBANK1 - CANNOT OPEN MOVEMENT FILE " FS-MVT
038100         GO TO 9999-ABORT
038200     END-IF.
038300     OPEN OUTPUT JOURNAL-FILE.
038400     OPEN OUTPUT REJECT-FILE.
038500     OPEN OUTPUT REPORT-FILE.
038600 0100-EXIT.
038700     EXIT.
038800
038900 0200-LOAD-ACCOUNTS.
039000     OPEN INPUT ACCOUNT-MASTER-FILE.
039100     IF FS-ACCT NOT = "00"
039200         DISPLAY "GRBANK1 - CANNOT OPEN ACCOUNT MASTER " FS-ACCT
039300         GO TO 9999-ABORT
039400     END-IF.
039500 0210-LOAD-ACCT-READ.
039600     READ ACCOUNT-MASTER-FILE
039700         AT END GO TO 0200-EXIT.
039800     ADD 1 TO WS-ACCT-COUNT.
039900     MOVE ACM-ID       TO WS-ACCT-ID (WS-ACCT-COUNT).
040000     MOVE ACM-USER-ID  TO WS-ACCT-USER-ID (WS-ACCT-COUNT).
040100     MOVE ACM-NUMBER   TO WS-ACCT-NUMBER (WS-ACCT-COUNT).
040200     MOVE ACM-BALANCE  TO WS-ACCT-BALANCE (WS-ACCT-COUNT).
040300     MOVE ACM-TYPE     TO WS-ACCT-TYPE (WS-ACCT-COUNT).
040400     MOVE ACM-STATUS   TO WS-ACCT-STATUS (WS-ACCT-COUNT).
040500     GO TO 0210-LOAD-ACCT-READ.
040600 0200-EXIT.
040700     CLOSE ACCOUNT-MASTER-FILE.
040800     EXIT.
040900
041000 1000-PROCESS-MOVEMENTS.
041100 1010-READ-MOVEMENT.
041200     READ MOVEMENT-FILE
041300         AT END GO TO 1000-EXIT.
041400     ADD 1 TO WS-MVT-READ.
041500     MOVE "N" TO WS-ACCEPTED-SW.
041600     MOVE SPACES TO WS-REJECT-REASON.
041700     MOVE ZERO TO WS-SRC-SUB WS-TGT-SUB.
041800     MOVE SPACES TO EP-REASON.
041900     MOVE "Y" TO EP-ACCEPT-FLAG.
042000     PERFORM 1100-EVALUATE-MOVEMENT THRU 1100-EXIT.
042100     IF MVT-ACCEPTED
042200         ADD 1 TO WS-MVT-ACCEPTED
042300         PERFORM 1600-WRITE-JOURNAL THRU 1600-EXIT
042400     ELSE
042500         ADD 1 TO WS-MVT-REJECTED
042600         PERFORM 1700-WRITE-REJECT THRU 1700-EXIT
042700     END-IF.
042800     GO TO 1010-READ-MOVEMENT.
042900 1000-EXIT.
043000     EXIT.
043100
043200 1100-EVALUATE-MOVEMENT.
043300     EVALUATE MVT-TYPE
043400         WHEN "DEPOSIT"
043500             PERFORM 1200-DO-DEPOSIT THRU 1200-EXIT
043600         WHEN "CARDDEP"
043700             PERFORM 1200-DO-DEPOSIT THRU 1200-EXIT
043800         WHEN "TRANSFER"
043900             PERFORM 1300-DO-TRANSFER THRU 1300-EXIT
044000         WHEN "PURCHASE"
044100             PERFORM 1400-DO-PURCHASE THRU 1400-EXIT
044200         WHEN OTHER
044300             PERFORM 1500-REJECT-UNKNOWN THRU 1500-EXIT
044400     END-EVALUATE.
044500 1100-EXIT.
044600     EXIT.
044700
044800*    CASH DEPOSITS NEED NO CARD LOOKUP.  CARD DEPOSITS MUST
044900*    CLEAR GRBANK7 CARD AUTHORIZATION FIRST, WHICH RETURNS
045000*    THE OWNING ACCOUNT NUMBER FOR THE CARD PRESENTED.
045100 1200-DO-DEPOSIT.
045200     IF MVT-TYPE = "CARDDEP"
045300         PERFORM 1210-AUTHORIZE-CARD THRU 1210-EXIT
045400         IF EP-REFUSED
045500             MOVE EP-REASON TO WS-REJECT-REASON
045600             GO TO 1200-EXIT
045700         END-IF
045800         MOVE EP-CARD-ACCOUNT-ID TO MVT-ACCOUNT-ID
045900     END-IF.
046000     PERFORM 1220-FIND-SRC-ACCOUNT THRU 1220-EXIT.
046100     IF EP-REFUSED
046200         MOVE EP-REASON TO WS-REJECT-REASON
046300         GO TO 1200-EXIT
046400     END-IF.
046500     MOVE MVT-AMOUNT TO EP-AMOUNT.
046600     MOVE MVT-ACCOUNT-ID TO EP-SRC-ACCT-ID.
046700     IF MVT-TYPE = "CARDDEP"
046800         MOVE "CARDDEP" TO EP-MVT-TYPE
046900     ELSE
047000         MOVE "DEPOSIT" TO EP-MVT-TYPE
047100     END-IF.
047200     CALL "GRBANK5" USING WS-ENGINE-PARMS.
047300     IF EP-ACCEPTED
047400         SET MVT-ACCEPTED TO TRUE
047500         MOVE EP-SRC-BALANCE TO WS-ACCT-BALANCE (WS-SRC-SUB)
047600         ADD 1 TO WS-CNT-CASH-DEP
047700         IF MVT-TYPE = "CARDDEP"
047800             ADD 1 TO WS-CNT-CARD-DEP
047900         END-IF
048000         ADD EP-AMOUNT TO WS-TOT-DEPOSITED
048100     ELSE
048200         MOVE EP-REASON TO WS-REJECT-REASON
048300     END-IF.
048400 1200-EXIT.
048500     EXIT.
048600
048700 1210-AUTHORIZE-CARD.
048800     MOVE MVT-CARD-NUMBER TO EP-CARD-NUMBER.
048900     MOVE MVT-PIN         TO EP-CARD-PIN.
049000     MOVE ZERO            TO EP-CARD-CVV.
049100     MOVE ZERO            TO EP-CARD-EXPIRY.
049200     MOVE "N"             TO EP-MVT-TYPE.
049300     CALL "GRB7AUTH" USING WS-ENGINE-PARMS.                       LF090508
049400 1210-EXIT.
049500     EXIT.
049600
049700 1220-FIND-SRC-ACCOUNT.
049800     MOVE ZERO TO WS-SRC-SUB.
049900     SET WS-ACCT-IDX TO 1.
050000     SEARCH ALL WS-ACCT-ENTRY
050100         WHEN WS-ACCT-ID (WS-ACCT-IDX) = MVT-ACCOUNT-ID
050200             MOVE WS-ACCT-IDX TO WS-SRC-SUB
050300             MOVE WS-ACCT-BALANCE (WS-ACCT-IDX)
050400                 TO EP-SRC-BALANCE
050500             MOVE WS-ACCT-NUMBER (WS-ACCT-IDX)
050600                 TO EP-SRC-ACCT-NUMBER
050700     END-SEARCH.
050800     IF WS-SRC-SUB = ZERO
050900         MOVE "N" TO EP-ACCEPT-FLAG
051000         MOVE "ACCOUNT NOT FOUND" TO EP-REASON
051100     END-IF.
051200 1220-EXIT.
051300     EXIT.
051400
051500 1300-DO-TRANSFER.
051600     SET WS-ACCT-IDX TO 1.
051700     SEARCH ALL WS-ACCT-ENTRY
051800         WHEN WS-ACCT-ID (WS-ACCT-IDX) = MVT-ACCOUNT-ID
051900             MOVE WS-ACCT-IDX TO WS-SRC-SUB
052000     END-SEARCH.
052100     SET WS-ACCT-IDX TO 1.
052200     SEARCH ALL WS-ACCT-ENTRY
052300         WHEN WS-ACCT-ID (WS-ACCT-IDX) = MVT-TARGET-ID
052400             MOVE WS-ACCT-IDX TO WS-TGT-SUB
052500     END-SEARCH.
052600     MOVE MVT-ACCOUNT-ID TO EP-SRC-ACCT-ID.
052700     MOVE MVT-TARGET-ID  TO EP-TGT-ACCT-ID.
052800     MOVE MVT-AMOUNT     TO EP-AMOUNT.
052900     IF WS-SRC-SUB NOT = ZERO
053000         MOVE WS-ACCT-BALANCE (WS-SRC-SUB) TO EP-SRC-BALANCE
053100         MOVE WS-ACCT-NUMBER (WS-SRC-SUB)
053200             TO EP-SRC-ACCT-NUMBER
053300     ELSE
053400         MOVE ZERO TO EP-SRC-BALANCE
053500     END-IF.
053600     IF WS-TGT-SUB NOT = ZERO
053700         MOVE WS-ACCT-BALANCE (WS-TGT-SUB) TO EP-TGT-BALANCE
053800         MOVE WS-ACCT-NUMBER (WS-TGT-SUB)
053900             TO EP-TGT-ACCT-NUMBER
054000     ELSE
054100         MOVE ZERO TO EP-TGT-BALANCE
054200     END-IF.
054300     IF MVT-ACCOUNT-ID = MVT-TARGET-ID
054400         MOVE "N" TO EP-ACCEPT-FLAG
054500         MOVE "CANNOT TRANSFER TO SAME ACCOUNT" TO EP-REASON      RH022210
054600         GO TO 1300-CHECK-RESULT
054700     END-IF.
054800     IF MVT-AMOUNT NOT > ZERO
054900         MOVE "N" TO EP-ACCEPT-FLAG
055000         MOVE "TRANSFER AMOUNT MUST BE POSITIVE" TO EP-REASON     RH022210
055100         GO TO 1300-CHECK-RESULT
055200     END-IF.
055300     IF WS-SRC-SUB = ZERO
055400         MOVE "N" TO EP-ACCEPT-FLAG
055500         MOVE "SENDER ACCOUNT NOT FOUND" TO EP-REASON
055600     ELSE
055700         IF WS-TGT-SUB = ZERO
055800             MOVE "N" TO EP-ACCEPT-FLAG
055900             MOVE "RECEIVER ACCOUNT NOT FOUND" TO EP-REASON
056000         ELSE
056100             CALL "GRBANK6" USING WS-ENGINE-PARMS
056200         END-IF
056300     END-IF.
056400 1300-CHECK-RESULT.
056500     IF EP-ACCEPTED
056600         SET MVT-ACCEPTED TO TRUE
056700         MOVE EP-SRC-BALANCE TO WS-ACCT-BALANCE (WS-SRC-SUB)
056800         MOVE EP-TGT-BALANCE TO WS-ACCT-BALANCE (WS-TGT-SUB)
056900         ADD 1 TO WS-CNT-TRANSFER
057000         ADD EP-AMOUNT TO WS-TOT-TRANSFERRED
057100     ELSE
057200         MOVE EP-REASON TO WS-REJECT-REASON
057300     END-IF.
057400 1300-EXIT.
057500     EXIT.
057600
057700 1400-DO-PURCHASE.
057800     MOVE MVT-CARD-NUMBER TO EP-CARD-NUMBER.
057900     MOVE MVT-PIN         TO EP-CARD-PIN.
058000     MOVE MVT-CVV         TO EP-CARD-CVV.
058100     MOVE "PURCHASE"      TO EP-MVT-TYPE.
058200     CALL "GRB7AUTH" USING WS-ENGINE-PARMS.                       LF090508
058300     IF EP-REFUSED
058400         MOVE EP-REASON TO WS-REJECT-REASON
058500         GO TO 1400-EXIT
058600     END-IF.
058700     MOVE EP-CARD-ACCOUNT-ID TO MVT-ACCOUNT-ID.
058800     SET WS-ACCT-IDX TO 1.
058900     SEARCH ALL WS-ACCT-ENTRY
059000         WHEN WS-ACCT-ID (WS-ACCT-IDX) = MVT-ACCOUNT-ID
059100             MOVE WS-ACCT-IDX TO WS-SRC-SUB
059200             MOVE WS-ACCT-BALANCE (WS-ACCT-IDX)
059300                 TO EP-SRC-BALANCE
059400             MOVE WS-ACCT-NUMBER (WS-ACCT-IDX)
059500                 TO EP-SRC-ACCT-NUMBER
059600     END-SEARCH.
059700     MOVE MVT-ACCOUNT-ID TO EP-SRC-ACCT-ID.
059800     MOVE MVT-AMOUNT TO EP-AMOUNT.
059900     MOVE MVT-CARD-NUMBER TO EP-CARD-NUMBER.
060000     IF MVT-AMOUNT NOT > ZERO
060100         MOVE "N" TO EP-ACCEPT-FLAG
060200         MOVE "AMOUNT MUST BE POSITIVE" TO EP-REASON              RH022210
060300     ELSE
060400         IF WS-SRC-SUB = ZERO
060500             MOVE "N" TO EP-ACCEPT-FLAG
060600             MOVE "ACCOUNT NOT FOUND" TO EP-REASON
060700         ELSE
060800             CALL "GRBANK4" USING WS-ENGINE-PARMS
060900         END-IF
061000     END-IF.
061100     IF EP-ACCEPTED
061200         SET MVT-ACCEPTED TO TRUE
061300         MOVE EP-SRC-BALANCE TO WS-ACCT-BALANCE (WS-SRC-SUB)
061400         ADD 1 TO WS-CNT-PURCHASE
061500         ADD EP-AMOUNT TO WS-TOT-PURCHASED
061600     ELSE
061700         MOVE EP-REASON TO WS-REJECT-REASON
061800     END-IF.
061900 1400-EXIT.
062000     EXIT.
062100
062200 1500-REJECT-UNKNOWN.
062300     MOVE "N" TO EP-ACCEPT-FLAG.
062400     MOVE "INVALID MOVEMENT TYPE" TO WS-REJECT-REASON.
062500 1500-EXIT.
062600     EXIT.
062700
062800 1600-WRITE-JOURNAL.
062900     ADD 1 TO WS-SEQ-NBR.
063000     STRING WS-RUN-DATE DELIMITED SIZE
063100            WS-SEQ-NBR  DELIMITED SIZE
063200            INTO JRN-REF-ID.
063300     STRING WS-RUN-DATE DELIMITED SIZE
063400            WS-RUN-TIME DELIMITED SIZE
063500            INTO JRN-TIMESTAMP.
063600     MOVE EP-SRC-ACCT-ID    TO JRN-ACCOUNT-ID.
063700     MOVE EP-TGT-ACCT-ID    TO JRN-TARGET-ID.
063800     MOVE EP-SRC-ACCT-NUMBER TO JRN-SRC-ACCT-NUMBER.             RH031510
063900     MOVE EP-TGT-ACCT-NUMBER TO JRN-TGT-ACCT-NUMBER.             RH031510
064000     MOVE EP-AMOUNT         TO JRN-AMOUNT.
064100     MOVE EP-JRN-TYPE       TO JRN-TYPE.
064200     MOVE EP-JRN-DESC       TO JRN-DESC.
064300     MOVE EP-SRC-BALANCE    TO JRN-SRC-BAL-AFTER.
064400     MOVE EP-TGT-BALANCE    TO JRN-TGT-BAL-AFTER.
064500     WRITE JOURNAL-REC.
064600 1600-EXIT.
064700     EXIT.
064800
064900 1700-WRITE-REJECT.
065000     MOVE MVT-TYPE       TO REJ-MVT-TYPE.
065100     MOVE MVT-ACCOUNT-ID TO REJ-ACCOUNT-ID.
065200     MOVE MVT-AMOUNT     TO REJ-AMOUNT.
065300     MOVE WS-REJECT-REASON TO REJ-REASON.
065400     WRITE REJECT-REC.
065500 1700-EXIT.
065600     EXIT.
065700
065800 8000-REWRITE-ACCOUNTS.
065900     CLOSE MOVEMENT-FILE.
066000     CLOSE JOURNAL-FILE.
066100     CLOSE REJECT-FILE.
066200     OPEN OUTPUT ACCOUNT-OUT-FILE.
066300     MOVE 1 TO WS-SEQ-NBR.
066400 8010-WRITE-ACCT-LOOP.
066500     IF WS-SEQ-NBR > WS-ACCT-COUNT
066600         GO TO 8000-EXIT
066700     END-IF.
066800     MOVE WS-ACCT-ID (WS-SEQ-NBR)      TO ACO-ID.
066900     MOVE WS-ACCT-USER-ID (WS-SEQ-NBR) TO ACO-USER-ID.
067000     MOVE WS-ACCT-NUMBER (WS-SEQ-NBR)  TO ACO-NUMBER.
067100     MOVE WS-ACCT-BALANCE (WS-SEQ-NBR) TO ACO-BALANCE.
067200     MOVE WS-ACCT-TYPE (WS-SEQ-NBR)    TO ACO-TYPE.
067300     MOVE WS-ACCT-STATUS (WS-SEQ-NBR)  TO ACO-STATUS.
067400     WRITE ACCOUNT-OUT-REC.
067500     ADD 1 TO WS-SEQ-NBR.
067600     GO TO 8010-WRITE-ACCT-LOOP.
067700 8000-EXIT.
067800     CLOSE ACCOUNT-OUT-FILE.
067900     EXIT.
068000
068100*    THE JOURNAL WAS WRITTEN IN MOVEMENT-ARRIVAL ORDER, NOT
068200*    BY ACCOUNT, SO THE ACCOUNT BREAK ON THE REPORT IS TAKEN
068300*    ONLY WHEN THE ACCOUNT CHANGES BETWEEN CONSECUTIVE
068400*    JOURNAL RECORDS, NOT ON A SORTED PASS.
068500 9000-PRINT-REPORT.
068600     MOVE WS-RUN-YEAR  TO WS-H2-DATE (1:4).
068700     MOVE WS-RUN-MONTH TO WS-H2-DATE (5:2).
068800     MOVE WS-RUN-DAY   TO WS-H2-DATE (7:2).
068900     OPEN INPUT JOURNAL-FILE.
069000     PERFORM 9100-NEW-PAGE THRU 9100-EXIT.
069100     MOVE ZERO TO WS-PREV-ACCOUNT-ID.
069200     MOVE ZERO TO WS-BREAK-LINE-COUNT.
069300     MOVE ZERO TO WS-BREAK-NET-AMOUNT.
069400     MOVE "Y" TO WS-FIRST-DETAIL-SW.
069500 9010-READ-JOURNAL.
069600     READ JOURNAL-FILE
069700         AT END GO TO 9020-LAST-BREAK.
069800     IF JRN-ACCOUNT-ID NOT = WS-PREV-ACCOUNT-ID
069900         IF NOT WS-FIRST-DETAIL
070000             PERFORM 9200-WRITE-BREAK THRU 9200-EXIT
070100         END-IF
070200         MOVE JRN-ACCOUNT-ID TO WS-PREV-ACCOUNT-ID
070300         MOVE ZERO TO WS-BREAK-LINE-COUNT
070400         MOVE ZERO TO WS-BREAK-NET-AMOUNT
070500         MOVE "N" TO WS-FIRST-DETAIL-SW
070600     END-IF.
070700     PERFORM 9300-WRITE-DETAIL THRU 9300-EXIT.
070800     ADD 1 TO WS-BREAK-LINE-COUNT.
070900     ADD JRN-AMOUNT TO WS-BREAK-NET-AMOUNT.
071000     GO TO 9010-READ-JOURNAL.
071100 9020-LAST-BREAK.
071200     IF NOT WS-FIRST-DETAIL
071300         PERFORM 9200-WRITE-BREAK THRU 9200-EXIT
071400     END-IF.
071500     CLOSE JOURNAL-FILE.
071600     PERFORM 9400-WRITE-TOTALS THRU 9400-EXIT.
071700 9000-EXIT.
071800     EXIT.
071900
072000 9100-NEW-PAGE.
072100     IF WS-PAGE-NBR > 1
072200         MOVE WS-HEAD-1 TO REPORT-LINE
072300         WRITE REPORT-LINE
072400             BEFORE ADVANCING TOP-OF-FORM
072500     ELSE
072600         MOVE WS-HEAD-1 TO REPORT-LINE
072700         WRITE REPORT-LINE
072800     END-IF.
072900     MOVE WS-PAGE-NBR TO WS-H2-PAGE.
073000     MOVE WS-HEAD-2 TO REPORT-LINE.
073100     WRITE REPORT-LINE AFTER ADVANCING 1 LINE.
073200     WRITE REPORT-LINE FROM SPACES AFTER ADVANCING 1 LINE.
073300     MOVE 4 TO WS-LINE-CTR.
073400     ADD 1 TO WS-PAGE-NBR.
073500 9100-EXIT.
073600     EXIT.
073700
073800 9200-WRITE-BREAK.
073900     MOVE WS-PREV-ACCOUNT-ID   TO WS-BL-ID.
074000     MOVE WS-BREAK-LINE-COUNT  TO WS-BL-LINES.
074100     MOVE WS-BREAK-NET-AMOUNT  TO WS-BL-NET.
074200     MOVE WS-BREAK-LINE TO REPORT-LINE.
074300     WRITE REPORT-LINE AFTER ADVANCING 1 LINE.
074400     WRITE REPORT-LINE FROM SPACES AFTER ADVANCING 1 LINE.
074500     ADD 2 TO WS-LINE-CTR.
074600 9200-EXIT.
074700     EXIT.
074800
074900 9300-WRITE-DETAIL.
075000     IF WS-LINE-CTR > 55
075100         PERFORM 9100-NEW-PAGE THRU 9100-EXIT
075200     END-IF.
075300     MOVE JRN-TYPE             TO WS-DL-TYPE.
075400     MOVE JRN-SRC-ACCT-NUMBER  TO WS-DL-SRC-NUMBER.              RH031510
075500     MOVE JRN-TGT-ACCT-NUMBER  TO WS-DL-TGT-NUMBER.              RH031510
075600     MOVE JRN-AMOUNT        TO WS-DL-AMOUNT.
075700     MOVE JRN-SRC-BAL-AFTER TO WS-DL-BAL-AFTER.
075800     MOVE WS-DETAIL-LINE TO REPORT-LINE.
075900     WRITE REPORT-LINE AFTER ADVANCING 1 LINE.
076000     ADD 1 TO WS-LINE-CTR.
076100 9300-EXIT.
076200     EXIT.
076300
076400 9400-WRITE-TOTALS.
076500     MOVE WS-MVT-READ     TO WS-TL-READ.
076600     MOVE WS-MVT-ACCEPTED TO WS-TL-ACCEPT.
076700     MOVE WS-MVT-REJECTED TO WS-TL-REJECT.
076800     MOVE WS-TOTAL-LINE-1 TO REPORT-LINE.
076900     WRITE REPORT-LINE AFTER ADVANCING 2 LINES.
077000     MOVE WS-CNT-CASH-DEP TO WS-TL-CASH.
077100     MOVE WS-CNT-CARD-DEP TO WS-TL-CARDDEP.
077200     MOVE WS-CNT-TRANSFER TO WS-TL-XFER.
077300     MOVE WS-CNT-PURCHASE TO WS-TL-PURCH.
077400     MOVE WS-TOTAL-LINE-2 TO REPORT-LINE.
077500     WRITE REPORT-LINE AFTER ADVANCING 1 LINE.
077600     MOVE WS-TOT-DEPOSITED   TO WS-TL-TOT-DEP.
077700     MOVE WS-TOT-TRANSFERRED TO WS-TL-TOT-XFER.
077800     MOVE WS-TOT-PURCHASED   TO WS-TL-TOT-PUR.
077900     MOVE WS-TOTAL-LINE-3 TO REPORT-LINE.
078000     WRITE REPORT-LINE AFTER ADVANCING 1 LINE.
078100 9400-EXIT.
078200     EXIT.
078300
078400 9900-CLOSE-DOWN.
078500     CLOSE REPORT-FILE.
078600 9900-EXIT.
078700     EXIT.
078800
078900 9999-ABORT.
079000     STOP RUN.
